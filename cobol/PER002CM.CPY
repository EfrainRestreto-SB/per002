000100************************************************************PER002CM
000200*    PER002CM  -  LAYOUT MAESTRO DE CLIENTES  -  CUMST     *PER002CM
000300*    UN REGISTRO POR CLIENTE. LLAVE: TID + IDN             *PER002CM
000400*    LARGO DE REGISTRO: 28 POSICIONES (26 + 2 RELLENO)     *PER002CM
000500************************************************************PER002CM
000600*    MNT  FECHA        INIC  DESCRIPCION                   *PER002CM
000700*    001  05/01/2024   RMV   VERSION INICIAL - TCK PER-0118 *PER002CM
000800************************************************************PER002CM
000900 01  REG-CUMST.                                             PER002CM
001000     05  CUS-CUN                 PIC X(09).                 PER002CM
001100     05  CUS-TID-IDN.                                       PER002CM
001200         10  CUS-TID             PIC X(02).                 PER002CM
001300         10  CUS-IDN             PIC X(15).                 PER002CM
001400*    --- VISTA ALTERNA DE LA LLAVE DE BUSQUEDA DE CLIENTE --PER002CM
001500     05  CUS-TID-IDN-R REDEFINES CUS-TID-IDN.                PER002CM
001600         10  CUS-TID-IDN-COMPLETA  PIC X(17).                PER002CM
001700     05  FILLER                  PIC X(02).                 PER002CM
