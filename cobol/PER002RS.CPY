000100************************************************************PER002RS
000200*    PER002RS  -  LAYOUT REGISTRO RESPUESTA DE CONSULTA    *PER002RS
000300*    DE COSTO DE TRANSACCION  -  ARCHIVO RSPPER002         *PER002RS
000400*    LARGO DE REGISTRO: 122 POSICIONES (120 + 2 RELLENO)   *PER002RS
000500************************************************************PER002RS
000600*    MNT  FECHA        INIC  DESCRIPCION                   *PER002RS
000700*    001  05/01/2024   RMV   VERSION INICIAL - TCK PER-0118 *PER002RS
000800************************************************************PER002RS
000900 01  REG-RESPUESTA-PER002.                                  PER002RS
001000     05  RSP-ID-TRANSACCION      PIC X(20).                 PER002RS
001100     05  RSP-FEC-HORA-MOV        PIC X(25).                 PER002RS
001200     05  RSP-COSTO-TRANSACCION   PIC S9(09).                PER002RS
001300     05  RSP-COD-MONEDA          PIC X(03).                 PER002RS
001400     05  RSP-COD-RESPUESTA       PIC X(03).                 PER002RS
001500     05  RSP-MSG-RESPUESTA       PIC X(60).                 PER002RS
001600     05  FILLER                  PIC X(02).                 PER002RS
