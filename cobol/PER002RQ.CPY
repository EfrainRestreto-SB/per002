000100************************************************************PER002RQ
000200*    PER002RQ  -  LAYOUT REGISTRO SOLICITUD DE CONSULTA    *PER002RQ
000300*    DE COSTO DE TRANSACCION  -  ARCHIVO REQPER002         *PER002RQ
000400*    LARGO DE REGISTRO: 150 POSICIONES (148 + 2 RELLENO)   *PER002RQ
000500************************************************************PER002RQ
000600*    MNT  FECHA        INIC  DESCRIPCION                   *PER002RQ
000700*    001  05/01/2024   RMV   VERSION INICIAL - TCK PER-0118 *PER002RQ
000800*    002  22/07/2024   RMV   SE AGREGAN CAMPOS DE CUERPO    *PER002RQ
000900*                      RMV   (SESION/PAIS/IDENT) TCK PER-142*PER002RQ
001000************************************************************PER002RQ
001100 01  REG-SOLICITUD-PER002.                                  PER002RQ
001200*    --- CABECERA DEL BUS DE SERVICIOS (9 CAMPOS) --------- PER002RQ
001300     05  REQ-ID-TRANSACCION      PIC X(20).                 PER002RQ
001400     05  REQ-NOMBRE-OPERACION    PIC X(30).                 PER002RQ
001500     05  REQ-TOTAL               PIC X(05).                 PER002RQ
001600     05  REQ-JORNADA             PIC X(02).                 PER002RQ
001700     05  REQ-CANAL               PIC X(03).                 PER002RQ
001800     05  REQ-MODO-OPERACION      PIC X(02).                 PER002RQ
001900     05  REQ-USUARIO             PIC X(10).                 PER002RQ
002000     05  REQ-PERFIL              PIC X(03).                 PER002RQ
002100     05  REQ-VERSION-SERVICIO    PIC X(08).                 PER002RQ
002200*    --- CUERPO DE LA SOLICITUD --------------------------- PER002RQ
002300     05  REQ-ID-SESION           PIC X(20).                 PER002RQ
002400     05  REQ-COD-IDIOMA          PIC X(02).                 PER002RQ
002500     05  REQ-VAL-ORIGEN          PIC X(10).                 PER002RQ
002600     05  REQ-COD-PAIS            PIC X(02).                 PER002RQ
002700     05  REQ-VAL-VERSION-APP     PIC X(08).                 PER002RQ
002800     05  REQ-COD-TIPO-IDENT      PIC X(02).                 PER002RQ
002900     05  REQ-VAL-NUM-IDENT       PIC X(15).                 PER002RQ
003000     05  REQ-COD-TIPO-CONCEPTO   PIC X(06).                 PER002RQ
003100*    --- RELLENO DE REGISTRO (RESERVADO PARA CRECIMIENTO) --PER002RQ
003200     05  FILLER                  PIC X(02).                 PER002RQ
