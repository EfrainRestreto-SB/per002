000100************************************************************PER002CP
000200*    PER002CP  -  LAYOUT TABLA DE CONTROL DE PERFIL -      *PER002CP
000300*    CNTRLPRF. UN REGISTRO POR (CLIENTE, TRX HOMOLOGADA)   *PER002CP
000400*    LLAVE: PRF-CUN + PRF-KEY                              *PER002CP
000500*    LARGO DE REGISTRO: 31 POSICIONES (29 + 2 RELLENO)     *PER002CP
000600************************************************************PER002CP
000700*    MNT  FECHA        INIC  DESCRIPCION                   *PER002CP
000800*    001  05/01/2024   RMV   VERSION INICIAL - TCK PER-0118 *PER002CP
000900************************************************************PER002CP
001000 01  REG-CNTRLPRF.                                          PER002CP
001100     05  PRF-CUN-KEY.                                       PER002CP
001200         10  PRF-CUN             PIC X(09).                 PER002CP
001300         10  PRF-KEY             PIC X(08).                 PER002CP
001400*    --- VISTA ALTERNA DE LA LLAVE COMPUESTA --------------PER002CP
001500     05  PRF-CUN-KEY-R REDEFINES PRF-CUN-KEY.                PER002CP
001600         10  PRF-CUN-KEY-COMPLETA  PIC X(17).                PER002CP
001700     05  PRF-FA1                 PIC S9(09).                 PER002CP
001800     05  PRF-FCY                 PIC X(03).                  PER002CP
001900     05  FILLER                  PIC X(02).                  PER002CP
