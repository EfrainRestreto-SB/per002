000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PER002-COB.
000300       AUTHOR. R MONTALVO.
000400       INSTALLATION. BANCO DAVIVIENDA PANAMA - DEPTO DESARROLLO.
000500       DATE-WRITTEN. 05/01/2024.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - CONSULTA DE COSTOS DE TRANSACCION.
000800*****************************************************************
000900*    PER002  -  CONSULTA DE COSTO DE TRANSACCION (LOTE)        *
001000*    =====================================================    *
001100*    ANALISTA       : R MONTALVO                               *
001200*    PROGRAMADOR(A) : R MONTALVO                                *
001300*    FINALIDAD      : PROCESA EL ARCHIVO DE SOLICITUDES PER002, *
001400*                     VALIDA CABECERAS Y REGLAS DE NEGOCIO,     *
001500*                     HOMOLOGA EL CONCEPTO, CONSULTA EL CLIENTE  *
001600*                     (CUMST) Y EL COSTO (CNTRLPRF), GRABA LA    *
001700*                     RESPUESTA Y LA BITACORA DE AUDITORIA Y     *
001800*                     ACUMULA LOS TOTALES DE CONTROL.            *
001900*    VRS         FECHA         INIC   DESCRIPCION                *
002000*    1.0         05/01/2024    RMV    IMPLANTACION - TCK PER-0118*
002100*    1.1         18/02/2024    RMV    SE AGREGA VALIDACION DE    *
002200*                                     PAIS Y CATALOGO PER (REGLAS*
002300*                                     4 Y 5) - TCK PER-0123      *
002400*    1.2         02/04/2024    RMV    HOMOLOGACION DE CONCEPTO A *
002500*                                     CLAVE DE PARAMETRO INTERNA *
002600*                                     (01PAR157/153/154) *
002700*    1.3         30/05/2024    CHV    SE AGREGA BITACORA DE      *
002800*                                     AUDITORIA (ENTRADA/TRAMA-  *
002900*                                     OUT/TRAMA-IN/SALIDA/ERROR) *
003000*                                     TCK PER-0137               *
003100*    1.4         11/07/2024    CHV    REINTENTO DE 3 INTENTOS AL *
003200*                                     GRABAR AUDITORIA; NUNCA    *
003300*                                     DETIENE PROCESO - PER-138*
003400*    1.5         03/09/2024    RMV    CONTROL 81/151 SOLO PERMITE*
003500*                                     O PROHIBE COBPER (REGLA 6) *
003600*                                     TCK PER-0144               *
003700*    1.6         29/10/2024    LFG    Y2K - SE REVISARON LOS     *
003800*                                     CAMPOS DE FECHA DEL SISTEMA*
003900*                                     (ACCEPT FROM DATE) - OK    *
004000*    1.7         14/01/2025    LFG    TOTALES DE COSTO POR MONEDA*
004100*                                     AL CIERRE LOTE - PER-0151*
004200*    1.8         06/03/2025    RMV    SE CORRIGE MENSAJE DE CANAL*
004300*                                     INVALIDO (ERA CANAL ERRADO)*
004400*                                     AHORA TEXTO DEL CONTRATO)  *
004500*    1.9         22/06/2025    CHV    SE SIMPLIFICA EL           *
004600*                                     CALCULO DE HASH DE BITACORA*
004700*                                     - PER-0160                 *
004800*    2.0         10/08/2026    RMV    CORRIGE ETIQUETA FA1= DE   *
004900*                                     BITACORA TRAMA-IN, GRABABA *
004950*                                     FCY (MONEDA) - PER-0171    *
005000*****************************************************************
005700*    GLOSARIO DE CAMPOS Y CLAVES USADOS EN ESTE PROGRAMA        *
005800*    (SE DEJA AQUI COMO REFERENCIA RAPIDA PARA QUIEN DE         *
005900*    MANTENIMIENTO, SIN TENER QUE ABRIR LOS CINCO COPYBOOKS)    *
006000*-----------------------------------------------------------------
006100*    TID  = CODIGO DE TIPO DE IDENTIFICACION DEL CLIENTE (CUMST)*
006200*    IDN  = VALOR NUMERICO DEL DOCUMENTO DE IDENTIDAD (CUMST)   *
006300*    CUN  = NUMERO DE CLIENTE UNICO, CLAVE DEL BANCO (CUMST)    *
006400*    PRF-CUN = CUN USADO COMO PRIMERA PARTE DE LA CLAVE DE      *
006500*              CNTRLPRF (SE ARMA EN 4100 A PARTIR DE LA REGLA 8)*
006600*    PRF-KEY = CLAVE DE PARAMETRO HOMOLOGADA (01PAR157/153/154),*
006700*              SEGUNDA PARTE DE LA CLAVE DE CNTRLPRF (REGLA 7)  *
006800*    FA1  = MONTO DEL COSTO DE LA TRANSACCION EN CNTRLPRF       *
006900*    FCY  = CODIGO DE MONEDA DEL COSTO EN CNTRLPRF              *
007000*    AUD-TS = TIMESTAMP DEL EVENTO DE AUDITORIA (IGUAL AL DE LA *
007100*             RESPUESTA PARA LA MISMA SOLICITUD - REGLA 13)     *
007200*    AUD-PAYLOAD-HASH = CHECKSUM DEL PAYLOAD DE AUDITORIA       *
007300*                        (REGLA 11 - VER PARRAFO 5100)          *
007400*-----------------------------------------------------------------
007500*    RESUMEN DE LAS REGLAS DE NEGOCIO DE PER002 (1 A 13):       *
007600*    REGLA  1 - CABECERAS DEL BUS OBLIGATORIAS Y TIPADAS        *
007700*               (VER PARRAFO 2000-VALIDAR-CABECERAS)            *
007800*    REGLA  2 - ORDEN FIJO DE EVALUACION DE TODA LA CADENA      *
007900*               (VER PARRAFO 1100-PROCESAR-UNA-SOLICITUD)       *
008000*    REGLA  3 - CANAL DEBE SER 081 O 151 (PARRAFO 3100)         *
008100*    REGLA  4 - PAIS DEBE ESTAR EN LA LISTA PERMITIDA (3200)    *
008200*    REGLA  5 - CONCEPTO DEBE ESTAR EN EL CATALOGO PER (3300)   *
008300*    REGLA  6 - RELACION CANAL/CONCEPTO: 081 SOLO COBPER, 151   *
008400*               NUNCA COBPER (PARRAFO 3400)                     *
008500*    REGLA  7 - HOMOLOGACION DE CONCEPTO A CLAVE DE PARAMETRO   *
008600*               INTERNA (PARRAFO 3500)                          *
008700*    REGLA  8 - EL CLIENTE DEBE EXISTIR EN CUMST (PARRAFO 4000) *
008800*    REGLA  9 - DEBE EXISTIR COSTO PARAMETRIZADO EN CNTRLPRF    *
008900*               PARA ESE CLIENTE Y CONCEPTO (PARRAFO 4100)      *
009000*    REGLA 10 - TOTAL DE CONTROL DE COSTO POR MONEDA AL CIERRE  *
009100*               DEL LOTE (PARRAFOS 9000/9100)                   *
009200*    REGLA 11 - CHECKSUM DETERMINISTICO DEL PAYLOAD DE CADA     *
009300*               EVENTO DE AUDITORIA (PARRAFOS 5100/5110)        *
009400*    REGLA 12 - REINTENTO DE HASTA 3 VECES AL GRABAR AUDITORIA; *
009500*               NUNCA DETIENE EL LOTE (PARRAFO 5000)             *
009600*    REGLA 13 - TIMESTAMP DE MOVIMIENTO EN HORA DE PANAMA       *
009700*               (UTC-6 FIJO, SIN HORARIO DE VERANO) - PARRAFO   *
009800*               5200-FORMATEAR-FECHA-HORA                       *
009900*-----------------------------------------------------------------
010000*    CODIGOS DE RESPUESTA QUE PER002 DEVUELVE AL CANAL:         *
010100*    200 = SOLICITUD ACEPTADA, COSTO Y MONEDA LLENOS            *
010200*    400 = SOLICITUD RECHAZADA, COSTO EN CERO, MENSAJE DE ERROR *
010300*          EN RSP-MSG-RESPUESTA CON EL TEXTO DE LA PRIMERA      *
010400*          REGLA QUE FALLO EN LA CADENA DE 1100                 *
010500*-----------------------------------------------------------------
010600*    TIPOS DE MENSAJE DE LA BITACORA DE AUDITORIA (AUDLOGS):    *
010700*    ENTRADA   = LLEGO LA SOLICITUD AL LOTE, ANTES DE VALIDAR   *
010800*    TRAMA-OUT = SE VA A CONSULTAR UN MAESTRO EXTERNO (CUMST O  *
010900*                CNTRLPRF)                                      *
011000*    TRAMA-IN  = EL MAESTRO EXTERNO RESPONDIO CON EXITO         *
011100*    SALIDA    = SE LE CONTESTO AL CANAL CON CODIGO 200         *
011200*    ERROR     = LA SOLICITUD SE RECHAZO EN ALGUNA REGLA        *
011300*-----------------------------------------------------------------
011400*    CONVENCIONES DE PROGRAMACION DE ESTE MODULO:               *
011500*    - LOS CONTADORES, SUBINDICES Y ACUMULADORES VAN EN COMP    *
011600*      PARA QUE EL COMPILADOR LOS TRATE COMO BINARIOS Y NO      *
011700*      ZONED, SEGUN EL ESTANDAR DE PROGRAMAS DE LOTE DEL BANCO. *
011800*    - LAS BUSQUEDAS EN TABLA SE HACEN CON GO TO DENTRO DEL      *
011900*      MISMO PARRAFO (NO CON SEARCH) PARA QUE QUEDEN AL MISMO   *
012000*      ESTILO QUE EL RESTO DE LOS PROGRAMAS DE LOTE DEL AREA.   *
012100*    - NINGUN PARRAFO USA PERFORM ... END-PERFORM EN LINEA; LOS *
012200*      CICLOS SIEMPRE SON PERFORM THRU DE UN PARRAFO SEPARADO,  *
012300*      PARA QUE SE PUEDAN POSICIONAR PUNTOS DE RUPTURA POR      *
012400*      PARRAFO DURANTE UNA DEPURACION EN PRODUCCION.            *
012500*    - EL MONTO DEL COSTO SE MANEJA EN DISPLAY ZONED, NUNCA EN  *
012600*      COMP-3, PORQUE ASI SE DEFINIO EL LAYOUT DE CNTRLPRF EN EL *
012700*      PROYECTO ORIGINAL Y NO SE VA A CAMBIAR A ESTAS ALTURAS.  *
012800*****************************************************************
012900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000       ENVIRONMENT DIVISION.
013100       CONFIGURATION SECTION.
013200*    EL EQUIPO FUENTE Y OBJETO SON EL MISMO MAINFRAME DE LOTES.
013300       SOURCE-COMPUTER. IBM-ZSERIES.
013400       OBJECT-COMPUTER. IBM-ZSERIES.
013500*    C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE DE TOTALES.
013600*    LA CLASE NUMERICA SE USA PARA PRUEBAS RAPIDAS DE DIGITO.
013700*    UPSI-0 QUEDA RESERVADO PARA UN FUTURO REPROCESO SELECTIVO
013800*    DEL LOTE; POR AHORA NO SE USA EN NINGUNA REGLA.
013900       SPECIAL-NAMES.
014000           C01 IS TOP-OF-FORM
014100           CLASS CLASE-NUMERICA IS '0' THRU '9'
014200           UPSI-0 ON STATUS IS WS-UPSI-REPROCESO.
014300       INPUT-OUTPUT SECTION.
014400       FILE-CONTROL.
014500
014600*    ARCHIVO DE ENTRADA - UNA SOLICITUD DE CONSULTA POR REGISTRO.
014700*    LLEGA EN SECUENCIAL PLANO DESDE EL BUS DE SERVICIOS.
014800           SELECT REQPER002 ASSIGN TO DDREQPER
014900                  ORGANIZATION IS SEQUENTIAL
015000                  ACCESS MODE IS SEQUENTIAL
015100                  FILE STATUS IS WS-STATUS-REQ.
015200
015300*    MAESTRO DE CLIENTES (CUMST). SE LEE POR CLAVE TID+IDN PARA
015400*    LA REGLA 8 (EXISTENCIA DEL CLIENTE).
015500           SELECT CUMST ASSIGN TO DDCUMST
015600                  ORGANIZATION IS INDEXED
015700                  ACCESS MODE IS DYNAMIC
015800                  RECORD KEY IS CUS-TID-IDN
015900                  FILE STATUS IS WS-STATUS-CUM.
016000
016100*    MAESTRO DE PERFILES/COSTOS (CNTRLPRF). SE LEE POR CLAVE
016200*    CUN+CLAVE DE PARAMETRO HOMOLOGADA PARA LA REGLA 9.
016300           SELECT CNTRLPRF ASSIGN TO DDCNTPRF
016400                  ORGANIZATION IS INDEXED
016500                  ACCESS MODE IS DYNAMIC
016600                  RECORD KEY IS PRF-CUN-KEY
016700                  FILE STATUS IS WS-STATUS-PRF.
016800
016900*    ARCHIVO DE SALIDA - UNA RESPUESTA POR SOLICITUD PROCESADA,
017000*    SEA ACEPTADA (200) O RECHAZADA (400).
017100           SELECT RSPPER002 ASSIGN TO DDRSPPER
017200                  ORGANIZATION IS SEQUENTIAL
017300                  ACCESS MODE IS SEQUENTIAL
017400                  FILE STATUS IS WS-STATUS-RSP.
017500
017600*    BITACORA DE AUDITORIA. SE ABRE EN EXTEND PARA ACUMULAR TODAS
017700*    LAS CORRIDAS DEL LOTE EN UN SOLO ARCHIVO HISTORICO.
017800           SELECT AUDLOGS ASSIGN TO DDAUDLOG
017900                  ORGANIZATION IS SEQUENTIAL
018000                  ACCESS MODE IS SEQUENTIAL
018100                  FILE STATUS IS WS-STATUS-AUD.
018200
018300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018400       DATA DIVISION.
018500       FILE SECTION.
018600
018700*    LAYOUT DE LA SOLICITUD - VER COPY PER002RQ PARA EL DETALLE
018800*    DE CABECERA DEL BUS Y CUERPO DE LA CONSULTA.
018900       FD  REQPER002
019000           LABEL RECORD STANDARD
019100           VALUE OF FILE-ID 'REQPER002.DAT'
019200           RECORD CONTAINS 150 CHARACTERS.
019300       COPY PER002RQ.
019400
019500*    LAYOUT DEL MAESTRO DE CLIENTES - VER COPY PER002CM.
019600       FD  CUMST
019700           LABEL RECORD STANDARD
019800           VALUE OF FILE-ID 'CUMST.DAT'
019900           RECORD CONTAINS 28 CHARACTERS.
020000       COPY PER002CM.
020100
020200*    LAYOUT DEL MAESTRO DE PERFILES/COSTOS - VER COPY PER002CP.
020300       FD  CNTRLPRF
020400           LABEL RECORD STANDARD
020500           VALUE OF FILE-ID 'CNTRLPRF.DAT'
020600           RECORD CONTAINS 31 CHARACTERS.
020700       COPY PER002CP.
020800
020900*    LAYOUT DE LA RESPUESTA - VER COPY PER002RS.
021000       FD  RSPPER002
021100           LABEL RECORD STANDARD
021200           VALUE OF FILE-ID 'RSPPER002.DAT'
021300           RECORD CONTAINS 122 CHARACTERS.
021400       COPY PER002RS.
021500
021600*    LAYOUT DE LA BITACORA DE AUDITORIA - VER COPY PER002AU.
021700       FD  AUDLOGS
021800           LABEL RECORD STANDARD
021900           VALUE OF FILE-ID 'AUDLOGS.DAT'
022000           RECORD CONTAINS 304 CHARACTERS.
022100       COPY PER002AU.
022200
022300       WORKING-STORAGE SECTION.
022400*================================================================*
022500       77  FILLER  PIC X(28) VALUE '* INICIO WORKING-STORAGE *'.
022600*----------- INDICADORES DE ARCHIVO -----------------------------*
022700*    UN CODIGO DE STATUS POR ARCHIVO, NUNCA SE COMPARTEN ENTRE SI*
022800*    PARA QUE UN ERROR DE UN ARCHIVO NO SE CONFUNDA CON OTRO.
022900       77  WS-STATUS-REQ            PIC X(02)      VALUE SPACES.
023000       77  WS-STATUS-CUM            PIC X(02)      VALUE SPACES.
023100       77  WS-STATUS-PRF            PIC X(02)      VALUE SPACES.
023200       77  WS-STATUS-RSP            PIC X(02)      VALUE SPACES.
023300       77  WS-STATUS-AUD            PIC X(02)      VALUE SPACES.
023400       77  WS-UPSI-REPROCESO        PIC X(01)      VALUE 'N'.
023500*    SWITCH DE FIN DE ARCHIVO DE SOLICITUDES - CONTROLA EL CICLO
023600*    PRINCIPAL DEL PARRAFO 0000-MAIN-PER002.
023700       77  WS-SWITCH-FIN            PIC X(01)      VALUE 'N'.
023800           88  WS-FIN-REQ                          VALUE 'Y'.
023900           88  WS-NO-FIN-REQ                       VALUE 'N'.
024000*    SWITCH DE ACEPTACION/RECHAZO DE LA SOLICITUD ACTUAL - SE
024100*    REINICIA AL EMPEZAR CADA SOLICITUD EN 1100.
024200       77  WS-SWITCH-RECHAZO        PIC X(01)      VALUE 'N'.
024300           88  WS-SOLICITUD-RECHAZADA              VALUE 'S'.
024400           88  WS-SOLICITUD-ACEPTADA               VALUE 'N'.
024500*    SWITCH DE RESULTADO DE LA BUSQUEDA DEL CLIENTE EN CUMST.
024600       77  WS-SWITCH-CLIENTE        PIC X(01)      VALUE 'N'.
024700           88  WS-CLIENTE-ENCONTRADO                VALUE 'S'.
024800           88  WS-CLIENTE-NO-ENCONTRADO             VALUE 'N'.
024900*    SWITCH DE RESULTADO DE LA BUSQUEDA DEL COSTO EN CNTRLPRF.
025000       77  WS-SWITCH-COSTO          PIC X(01)      VALUE 'N'.
025100           88  WS-COSTO-ENCONTRADO                  VALUE 'S'.
025200           88  WS-COSTO-NO-ENCONTRADO                VALUE 'N'.
025300*    INDICA SI AUDLOGS YA EXISTIA AL MOMENTO DE ABRIR EL LOTE.
025400       77  WS-AUDLOGS-ABIERTO       PIC X(01)      VALUE 'N'.
025500           88  WS-AUDLOGS-YA-EXISTE                 VALUE 'S'.
025600*----------- CONTADORES Y ACUMULADORES (COMP) -------------------*
025700*    TOTALES DE CONTROL DEL LOTE - SE IMPRIMEN EN 9000.
025800       77  WS-CNT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
025900       77  WS-CNT-ACEPTADOS         PIC 9(07) COMP VALUE ZERO.
026000       77  WS-CNT-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
026100*    CANTIDAD DE MONEDAS DISTINTAS ACUMULADAS HASTA EL MOMENTO.
026200       77  WS-CANT-MONEDAS          PIC 9(02) COMP VALUE ZERO.
026300*    SUBINDICES DE LAS TABLAS DE VALIDACION - UNO POR TABLA PARA
026400*    QUE LAS BUSQUEDAS ANIDADAS (5100/5110) NO SE PISEN.
026500       77  WS-SUB-CANAL             PIC 9(02) COMP VALUE ZERO.
026600       77  WS-SUB-PAIS              PIC 9(02) COMP VALUE ZERO.
026700       77  WS-SUB-CAT               PIC 9(02) COMP VALUE ZERO.
026800       77  WS-SUB-HOM               PIC 9(02) COMP VALUE ZERO.
026900       77  WS-SUB-MON               PIC 9(02) COMP VALUE ZERO.
027000*    CONTADOR DE REINTENTOS DE ESCRITURA DE AUDITORIA (REGLA 12).
027100       77  WS-CONT-REINTENTOS       PIC 9(01) COMP VALUE ZERO.
027200*    ACUMULADOR DEL CHECKSUM DEL PAYLOAD DE AUDITORIA (REGLA 11).
027300       77  WS-CHECKSUM              PIC 9(10) COMP VALUE ZERO.
027400*    INDICE DE POSICION DENTRO DEL PAYLOAD QUE SE ESTA SUMANDO.
027500       77  WS-IDX-CHAR              PIC 9(03) COMP VALUE ZERO.
027600       77  WS-LARGO-PAYLOAD         PIC 9(03) COMP VALUE ZERO.
027700*----------- CAMPOS TIPADOS DE CABECERA (REGLA 1) ---------------*
027800*    VERSIONES NUMERICAS DE LAS CABECERAS DEL BUS, YA VALIDADAS
027900*    EN 2000-VALIDAR-CABECERAS; SE USAN PARA LAS COMPARACIONES DE
028000*    LAS REGLAS 3 A 6 (CANAL/RELACION CANAL-CONCEPTO).
028100       77  WS-H-TOTAL               PIC 9(05)      VALUE ZEROS.
028200       77  WS-H-JORNADA             PIC 9(02)      VALUE ZEROS.
028300       77  WS-H-CANAL               PIC 9(03)      VALUE ZEROS.
028400       77  WS-H-MODO-OPERACION      PIC 9(02)      VALUE ZEROS.
028500       77  WS-H-PERFIL              PIC 9(03)      VALUE ZEROS.
028600*    NOMBRE DEL CAMPO QUE SE ESTA VALIDANDO EN ESE INSTANTE - SE
028700*    USA PARA ARMAR EL TEXTO DEL MENSAJE DE RECHAZO.
028800       77  WS-NOMBRE-CAMPO          PIC X(20)      VALUE SPACES.
028900*----------- CLAVE DE PARAMETRO HOMOLOGADA Y COSTO --------------*
029000*    CLAVE INTERNA DE PARAMETRO QUE RESULTA DE LA REGLA 7 - ES LA
029100*    QUE SE USA PARA LEER CNTRLPRF EN 4100.
029200       77  WS-CLAVE-HOMOLOGADA      PIC X(08)      VALUE SPACES.
029300*    NUMERO DE CLIENTE UNICO (CUN) QUE RESULTA DE LA REGLA 8.
029400       77  WS-CUN-CLIENTE           PIC X(09)      VALUE SPACES.
029500*----------- MENSAJE Y CODIGO DE RESPUESTA ----------------------*
029600*    TEXTO DEL ERROR QUE SE DEVUELVE AL CANAL CUANDO LA SOLICITUD
029700*    SE RECHAZA; SE LIMPIA AL INICIO DE CADA SOLICITUD.
029800       77  WS-MSG-ERROR             PIC X(60)      VALUE SPACES.
029900       77  WS-COD-RESPUESTA         PIC X(03)      VALUE SPACES.
030000*----------- FECHA Y HORA DEL SISTEMA (UTC-6 FIJO) --------------*
030100*    FECHA DEL SISTEMA EN FORMATO COMPACTO Y SU VISTA REDEFINIDA
030200*    POR AAAA/MM/DD PARA ARMAR EL TIMESTAMP DE MOVIMIENTO (5200).
030300       01  WS-FECHA-SISTEMA.
030400           05  WS-FECHA-AAAAMMDD    PIC 9(08)      VALUE ZEROS.
030500       01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
030600           05  WS-FECHA-AAAA        PIC 9(04).
030700           05  WS-FECHA-MM          PIC 9(02).
030800           05  WS-FECHA-DD          PIC 9(02).
030900*    HORA DEL SISTEMA Y SU VISTA REDEFINIDA POR HH/MM/SS/CC.
031000       01  WS-HORA-SISTEMA.
031100           05  WS-HORA-HHMMSSCC     PIC 9(08)      VALUE ZEROS.
031200       01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
031300           05  WS-HORA-HH           PIC 9(02).
031400           05  WS-HORA-MM           PIC 9(02).
031500           05  WS-HORA-SS           PIC 9(02).
031600           05  WS-HORA-CC           PIC 9(02).
031700*    TIMESTAMP DE MOVIMIENTO YA ARMADO (REGLA 13) Y SU COPIA PARA
031800*    EL CAMPO DE AUDITORIA.
031900       77  WS-FECHA-HORA-MOV        PIC X(25)      VALUE SPACES.
032000       77  WS-TIMESTAMP-AUDITORIA   PIC X(26)      VALUE SPACES.
032100*----------- TABLA DE CANALES PERMITIDOS (REGLA 3) --------------*
032200*    UNICOS DOS CANALES AUTORIZADOS PARA PER002: 081 (COBPER) Y
032300*    151 (RESTO DE CONCEPTOS). VER REGLA 6 PARA LA RELACION.
032400       01  WS-TB-CANALES-INIC.
032500           05  FILLER               PIC 9(03)      VALUE 081.
032600           05  FILLER               PIC 9(03)      VALUE 151.
032700       01  WS-TB-CANALES REDEFINES WS-TB-CANALES-INIC.
032800           05  WS-CANAL-ENTRY OCCURS 2 TIMES
032900                                    PIC 9(03).
033000*----------- TABLA DE PAISES PERMITIDOS (REGLA 4) ---------------*
033100*    PAISES DONDE OPERA EL BANCO Y PUEDEN CONSULTAR COSTO PER.
033200       01  WS-TB-PAISES-INIC.
033300           05  FILLER               PIC X(02)      VALUE 'CR'.
033400           05  FILLER               PIC X(02)      VALUE 'CO'.
033500           05  FILLER               PIC X(02)      VALUE 'SV'.
033600           05  FILLER               PIC X(02)      VALUE 'HN'.
033700           05  FILLER               PIC X(02)      VALUE 'PA'.
033800           05  FILLER               PIC X(02)      VALUE 'US'.
033900       01  WS-TB-PAISES REDEFINES WS-TB-PAISES-INIC.
034000           05  WS-PAIS-ENTRY OCCURS 6 TIMES
034100                                    PIC X(02).
034200*----------- CATALOGO DE CONCEPTOS PER (REGLA 5) ----------------*
034300*    CONCEPTOS VALIDOS DE TRANSACCION PARA LA CONSULTA PER002.
034400*    CUALQUIER OTRO CODIGO SE RECHAZA EN 3300-VALIDAR-CATALOGO.
034500       01  WS-TB-CATALOGO-INIC.
034600           05  FILLER               PIC X(06)      VALUE 'COBPER'.
034700           05  FILLER               PIC X(06)      VALUE 'TRCPRO'.
034800           05  FILLER               PIC X(06)      VALUE 'TRCTER'.
034900           05  FILLER               PIC X(06)      VALUE 'TRA11R'.
035000           05  FILLER               PIC X(06)      VALUE 'TR1VR '.
035100           05  FILLER               PIC X(06)      VALUE 'TININD'.
035200           05  FILLER               PIC X(06)      VALUE 'TINARC'.
035300           05  FILLER               PIC X(06)      VALUE 'PPRREG'.
035400       01  WS-TB-CATALOGO-PER REDEFINES WS-TB-CATALOGO-INIC.
035500           05  WS-CATALOGO-ENTRY OCCURS 8 TIMES
035600                                    PIC X(06).
035700*----------- HOMOLOGACION CONCEPTO -> CLAVE PARAMETRO (REGLA 7) -*
035800*    SOLO LOS TRES CONCEPTOS DE LA LISTA TIENEN CLAVE HOMOLOGADA;
035900*    EL RESTO DEL CATALOGO PASA LA REGLA 5 PERO NO LA REGLA 7.
036000       01  WS-TB-HOMOLOGACION-INIC.
036100           05  FILLER               PIC X(06)      VALUE 'COBPER'.
036200           05  FILLER            PIC X(08)   VALUE '01PAR157'.
036300           05  FILLER               PIC X(06)      VALUE 'TRCPRO'.
036400           05  FILLER            PIC X(08)   VALUE '01PAR153'.
036500           05  FILLER               PIC X(06)      VALUE 'TRCTER'.
036600           05  FILLER            PIC X(08)   VALUE '01PAR154'.
036700       01  WS-TB-HOMOLOGACION REDEFINES WS-TB-HOMOLOGACION-INIC.
036800           05  WS-HOM-ENTRY OCCURS 3 TIMES.
036900               10  WS-HOM-CONCEPTO  PIC X(06).
037000               10  WS-HOM-CLAVE     PIC X(08).
037100*----------- TABLA DE TOTALES POR MONEDA (REGLA 10 / REPORTES) --*
037200*    CONTROL BREAK POR MONEDA DE LAS SOLICITUDES ACEPTADAS; SE
037300*    LLENA DINAMICAMENTE EN 9100 Y SE IMPRIME EN 9000.
037400       01  WS-TB-MONEDAS.
037500           05  WS-MONEDA-ENTRY OCCURS 10 TIMES.
037600               10  WS-MONEDA-COD    PIC X(03)      VALUE SPACES.
037700               10  WS-MONEDA-TOTAL  PIC S9(11) COMP VALUE ZERO.
037800*----------- TABLA DE PESOS POR CARACTER (REGLA 11 - CHECKSUM) --*
037900*    POSICION 1 A 36 DE LA TABLA = PESO DEL CARACTER (0-9,A-Z).
038000*    CARACTERES FUERA DE ESTA LISTA (BLANCOS, PUNTUACION) PESAN 0.
038100       01  WS-TB-ALFABETO-INIC.
038200           05  FILLER               PIC X(01)      VALUE '0'.
038300           05  FILLER               PIC X(01)      VALUE '1'.
038400           05  FILLER               PIC X(01)      VALUE '2'.
038500           05  FILLER               PIC X(01)      VALUE '3'.
038600           05  FILLER               PIC X(01)      VALUE '4'.
038700           05  FILLER               PIC X(01)      VALUE '5'.
038800           05  FILLER               PIC X(01)      VALUE '6'.
038900           05  FILLER               PIC X(01)      VALUE '7'.
039000           05  FILLER               PIC X(01)      VALUE '8'.
039100           05  FILLER               PIC X(01)      VALUE '9'.
039200           05  FILLER               PIC X(01)      VALUE 'A'.
039300           05  FILLER               PIC X(01)      VALUE 'B'.
039400           05  FILLER               PIC X(01)      VALUE 'C'.
039500           05  FILLER               PIC X(01)      VALUE 'D'.
039600           05  FILLER               PIC X(01)      VALUE 'E'.
039700           05  FILLER               PIC X(01)      VALUE 'F'.
039800           05  FILLER               PIC X(01)      VALUE 'G'.
039900           05  FILLER               PIC X(01)      VALUE 'H'.
040000           05  FILLER               PIC X(01)      VALUE 'I'.
040100           05  FILLER               PIC X(01)      VALUE 'J'.
040200           05  FILLER               PIC X(01)      VALUE 'K'.
040300           05  FILLER               PIC X(01)      VALUE 'L'.
040400           05  FILLER               PIC X(01)      VALUE 'M'.
040500           05  FILLER               PIC X(01)      VALUE 'N'.
040600           05  FILLER               PIC X(01)      VALUE 'O'.
040700           05  FILLER               PIC X(01)      VALUE 'P'.
040800           05  FILLER               PIC X(01)      VALUE 'Q'.
040900           05  FILLER               PIC X(01)      VALUE 'R'.
041000           05  FILLER               PIC X(01)      VALUE 'S'.
041100           05  FILLER               PIC X(01)      VALUE 'T'.
041200           05  FILLER               PIC X(01)      VALUE 'U'.
041300           05  FILLER               PIC X(01)      VALUE 'V'.
041400           05  FILLER               PIC X(01)      VALUE 'W'.
041500           05  FILLER               PIC X(01)      VALUE 'X'.
041600           05  FILLER               PIC X(01)      VALUE 'Y'.
041700           05  FILLER               PIC X(01)      VALUE 'Z'.
041800       01  WS-TB-ALFABETO REDEFINES WS-TB-ALFABETO-INIC.
041900           05  WS-ALFABETO-CARACTER OCCURS 36 TIMES
042000                                    PIC X(01).
042100*    CARACTER, SUBINDICE Y PESO DE TRABAJO DE LA BUSQUEDA 5110.
042200       77  WS-UN-CARACTER           PIC X(01)      VALUE SPACE.
042300       77  WS-SUB-ALF               PIC 9(02) COMP VALUE ZERO.
042400       77  WS-PESO-CARACTER         PIC 9(02) COMP VALUE ZERO.
042500*    RESIDUO DEL CHECKSUM DESPUES DE APLICAR EL MODULO 10**10.
042600       77  WS-CHECKSUM-RESIDUO      PIC 9(10) COMP VALUE ZERO.
042700*----------- AREAS DE EDICION PARA EL REPORTE DE TOTALES --------*
042800       77  WS-EDIT-CONTADOR         PIC ZZZ.ZZ9    VALUE ZEROS.
042900       77  WS-EDIT-TOTAL            PIC -ZZZ.ZZZ.ZZ9.
043000*----------- AREA DE TRABAJO PARA AUDITORIA ---------------------*
043100*    PAYLOAD DE TRABAJO QUE SE ARMA ANTES DE CADA ESCRITURA DE
043200*    AUDITORIA; SE REUTILIZA PARA LOS CINCO TIPOS DE MENSAJE.
043300       77  WS-AUD-PAYLOAD           PIC X(120)     VALUE SPACES.
043400       77  WS-AUD-ERROR-GRABACION   PIC X(01)      VALUE 'N'.
043500           88  WS-AUD-NO-GRABO                     VALUE 'S'.
043600       77  FILLER  PIC X(28) VALUE '* FIN WORKING-STORAGE    *'.
043700*================================================================*
043800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
043900       PROCEDURE DIVISION.
044000
044100*    PARRAFO RECTOR DEL LOTE: ABRE, PROCESA CADA SOLICITUD HASTA
044200*    FIN DE ARCHIVO, IMPRIME TOTALES Y CIERRA. NO CONTIENE REGLAS
044300*    DE NEGOCIO PROPIAS - SOLO ORQUESTA LOS DEMAS PARRAFOS. EL
044400*    ORDEN DE LOS CUATRO PERFORM DE ABAJO NO SE DEBE CAMBIAR: LOS
044500*    TOTALES (9000) TIENEN QUE IMPRIMIRSE ANTES DE CERRAR LOS
044600*    ARCHIVOS (8000) PORQUE DISPLAY NO DEPENDE DE ELLOS, PERO EL
044700*    CIERRE SI DEBE SER LO ULTIMO QUE SE HACE.
044800       0000-MAIN-PER002.
044900
045000*    ABRE LOS CINCO ARCHIVOS DEL LOTE. SI ALGUNO FALLA, EL PROPIO
045100*    PARRAFO 0100 PRENDE WS-FIN-REQ Y EL CICLO DE 1000 NO LLEGA
045200*    A EJECUTARSE NI UNA SOLA VEZ.
045300           PERFORM 0100-ABRIR-ARCHIVOS
045400                   THRU 0100-ABRIR-ARCHIVOS-EXIT.
045500*    PROCESA UNA SOLICITUD POR VUELTA HASTA FIN DE ARCHIVO. ESTE
045600*    ES EL UNICO PERFORM ... UNTIL DE TODO EL PROGRAMA - EL RESTO
045700*    DE LOS CICLOS SON BUSQUEDAS SECUENCIALES CONTROLADAS CON
045800*    GO TO DENTRO DEL MISMO PARRAFO, AL ESTILO DE LA CASA.
045900           PERFORM 1000-PROCESAR-SOLICITUDES
046000                   THRU 1000-PROCESAR-SOLICITUDES-EXIT
046100                   UNTIL WS-FIN-REQ.
046200*    IMPRIME EL REPORTE DE TOTALES DE CONTROL DEL LOTE (CONTADORES
046300*    GENERALES Y TOTAL POR MONEDA DE LA REGLA 10).
046400           PERFORM 9000-IMPRIMIR-TOTALES
046500                   THRU 9000-IMPRIMIR-TOTALES-EXIT.
046600*    CIERRA LOS CINCO ARCHIVOS Y TERMINA EL PROGRAMA CON EL
046700*    RETURN-CODE QUE HAYA QUEDADO SETEADO (0 SI TODO SALIO BIEN,
046800*    9999 SI HUBO UN ERROR FATAL DE APERTURA O LECTURA).
046900           PERFORM 8000-CERRAR-ARCHIVOS
047000                   THRU 8000-CERRAR-ARCHIVOS-EXIT.
047100           GOBACK.
047200
047300*----------------------------------------------------------------*
047400*    0100  -  APERTURA DE ARCHIVOS DEL LOTE                      *
047500*----------------------------------------------------------------*
047600*    2025-11-03 RMV PER-0163 SE AGREGA MANEJO DEL STATUS '05' EN
047700*                    AUDLOGS PARA LA PRIMERA CORRIDA DEL AMBIENTE.
047800       0100-ABRIR-ARCHIVOS.
047900
048000*    CUALQUIER ERROR DE OPEN (STATUS DISTINTO DE '00') ES FATAL
048100*    PARA EL LOTE - SE FUERZA FIN DE ARCHIVO Y RETURN-CODE ALTO
048200*    PARA QUE EL JCL/SCHEDULER DETECTE LA FALLA Y NO MARQUE EL
048300*    PASO COMO EXITOSO.
048400*    REQPER002 ES EL ARCHIVO DE ENTRADA - DEBE EXISTIR SIEMPRE;
048500*    SIN EL NO HAY NADA QUE PROCESAR EN ESTA CORRIDA.
048600           OPEN INPUT  REQPER002.
048700*    SI EL OPEN FALLO, SE AVISA POR CONSOLA Y SE TERMINA EL LOTE
048800*    SIN INTENTAR ABRIR EL RESTO DE LOS ARCHIVOS.
048900           IF WS-STATUS-REQ NOT = '00'
049000              DISPLAY '* ERROR EN OPEN REQPER002 = ' WS-STATUS-REQ
049100              MOVE 9999 TO RETURN-CODE
049200              SET WS-FIN-REQ TO TRUE
049300              GO TO 0100-ABRIR-ARCHIVOS-EXIT.
049400
049500*    CUMST ES INDEXADO (REGLA 8) - DEBE ABRIR ANTES DE EMPEZAR A
049600*    LEER SOLICITUDES PORQUE CADA UNA NECESITA CONSULTARLO.
049700           OPEN INPUT  CUMST.
049800*    MISMO TRATAMIENTO DE ERROR FATAL QUE EL ARCHIVO ANTERIOR.
049900           IF WS-STATUS-CUM NOT = '00'
050000              DISPLAY '* ERROR EN OPEN CUMST    = ' WS-STATUS-CUM
050100              MOVE 9999 TO RETURN-CODE
050200              SET WS-FIN-REQ TO TRUE
050300              GO TO 0100-ABRIR-ARCHIVOS-EXIT.
050400
050500*    CNTRLPRF ES INDEXADO (REGLA 9) - GUARDA EL COSTO POR CLIENTE
050600*    Y CLAVE DE PARAMETRO HOMOLOGADA.
050700           OPEN INPUT  CNTRLPRF.
050800           IF WS-STATUS-PRF NOT = '00'
050900              DISPLAY '* ERROR EN OPEN CNTRLPRF = ' WS-STATUS-PRF
051000              MOVE 9999 TO RETURN-CODE
051100              SET WS-FIN-REQ TO TRUE
051200              GO TO 0100-ABRIR-ARCHIVOS-EXIT.
051300
051400*    LA RESPUESTA SE REGENERA EN CADA CORRIDA DEL LOTE - POR ESO
051500*    SE ABRE EN OUTPUT Y NO EN EXTEND.
051600           OPEN OUTPUT RSPPER002.
051700           IF WS-STATUS-RSP NOT = '00'
051800              DISPLAY '* ERROR EN OPEN RSPPER002= ' WS-STATUS-RSP
051900              MOVE 9999 TO RETURN-CODE
052000              SET WS-FIN-REQ TO TRUE
052100              GO TO 0100-ABRIR-ARCHIVOS-EXIT.
052200
052300*    AUDLOGS ES HISTORICO - SE ABRE EN EXTEND PARA QUE CADA
052400*    CORRIDA AGREGUE SUS REGISTROS AL FINAL, SIN BORRAR LAS
052500*    CORRIDAS ANTERIORES.
052600           OPEN EXTEND  AUDLOGS.
052700*    STATUS '05' = ARCHIVO NO EXISTENTE AL ABRIR EN EXTEND - ESTO
052800*    PASA SOLO LA PRIMERA VEZ QUE CORRE EL LOTE EN UN AMBIENTE
052900*    NUEVO. SE CREA UNA PRIMERA VEZ EN OUTPUT Y SE CIERRA PARA
053000*    DEJARLO VACIO, LUEGO SE REABRE EN EXTEND COMO CORRESPONDE.
053100           IF WS-STATUS-AUD = '05'
053200              OPEN OUTPUT AUDLOGS
053300              CLOSE       AUDLOGS
053400              OPEN EXTEND AUDLOGS.
053500*    CUALQUIER OTRO STATUS DISTINTO DE '00' TAMBIEN ES FATAL; LA
053600*    AUDITORIA DEBE QUEDAR DISPONIBLE ANTES DE PROCESAR NADA.
053700           IF WS-STATUS-AUD NOT = '00'
053800              DISPLAY '* ERROR EN OPEN AUDLOGS  = ' WS-STATUS-AUD
053900              MOVE 9999 TO RETURN-CODE
054000              SET WS-FIN-REQ TO TRUE.
054100
054200       0100-ABRIR-ARCHIVOS-EXIT. EXIT.
054300
054400*----------------------------------------------------------------*
054500*    1000  -  CICLO PRINCIPAL: UNA SOLICITUD POR VUELTA          *
054600*----------------------------------------------------------------*
054700       1000-PROCESAR-SOLICITUDES.
054800
054900*    LEE LA SIGUIENTE SOLICITUD Y, MIENTRAS NO SEA FIN DE ARCHIVO,
055000*    LA HACE PASAR POR TODA LA CADENA DE VALIDACION DE 1100. SI
055100*    LA LECTURA LLEGO A FIN DE ARCHIVO, NO HAY NADA QUE PROCESAR
055200*    EN ESTA VUELTA Y EL PERFORM...UNTIL DE 0000 TERMINA EL CICLO.
055300           PERFORM 1900-LEER-SOLICITUD
055400                   THRU 1900-LEER-SOLICITUD-EXIT.
055500*    SI LA LECTURA ANTERIOR LLEGO A FIN DE ARCHIVO, NO SE PROCESA
055600*    NADA MAS EN ESTA VUELTA - SE DEJA QUE EL CICLO DE 0000 SALGA.
055700           IF NOT WS-FIN-REQ
055800              PERFORM 1100-PROCESAR-UNA-SOLICITUD
055900                      THRU 1100-PROCESAR-UNA-SOLICITUD-EXIT.
056000
056100       1000-PROCESAR-SOLICITUDES-EXIT. EXIT.
056200
056300*    LECTURA DE UN REGISTRO DEL ARCHIVO DE SOLICITUDES. EL '10'
056400*    (FIN DE ARCHIVO) NO ES ERROR; CUALQUIER OTRO STATUS SI LO ES
056500*    Y DETIENE EL LOTE DE INMEDIATO.
056600       1900-LEER-SOLICITUD.
056700
056800*    LEE DIRECTAMENTE SOBRE EL REGISTRO DE TRABAJO DE LA SOLICITUD
056900*    DEFINIDO EN EL COPY PER002RQ.
057000           READ REQPER002 INTO REG-SOLICITUD-PER002.
057100*    STATUS '00' = LECTURA NORMAL, SE CUENTA COMO LEIDO PARA EL
057200*    TOTAL DE CONTROL DEL REPORTE FINAL (9000).
057300*    STATUS '10' = FIN DE ARCHIVO, SE PRENDE EL SWITCH DE FIN.
057400*    CUALQUIER OTRO STATUS ES UN ERROR DE E/S NO ESPERADO Y SE
057500*    TRATA IGUAL QUE UN ERROR DE OPEN: FATAL PARA EL LOTE.
057600           EVALUATE WS-STATUS-REQ
057700               WHEN '00'
057800*    SOLICITUD LEIDA CORRECTAMENTE - SUMA AL CONTADOR DE LEIDOS.
057900                   ADD 1 TO WS-CNT-LEIDOS
058000               WHEN '10'
058100*    NO HAY MAS SOLICITUDES - TERMINA EL CICLO PRINCIPAL.
058200                   SET WS-FIN-REQ TO TRUE
058300               WHEN OTHER
058400*    ERROR DE E/S DISTINTO DE FIN DE ARCHIVO - SE DETIENE TODO.
058500                   DISPLAY '* ERROR EN LECTURA REQPER002 = '
058600                           WS-STATUS-REQ
058700                   MOVE 9999 TO RETURN-CODE
058800                   SET WS-FIN-REQ TO TRUE
058900           END-EVALUATE.
059000
059100       1900-LEER-SOLICITUD-EXIT. EXIT.
059200
059300*----------------------------------------------------------------*
059400*    1100  -  CADENA DE REGLAS PARA UNA SOLICITUD (REGLA 2)      *
059500*    ORDEN FIJO: CABECERAS, REGLAS 3-7, CLIENTE, COSTO, RESPUESTA*
059600*----------------------------------------------------------------*
059700*    2024-09-03 RMV PER-0144 SE REORDENA LA CADENA PARA QUE LA
059800*                    REGLA 6 (RELACION CANAL/CONCEPTO) CORRA
059900*                    DESPUES DEL CATALOGO Y ANTES DE HOMOLOGAR.
060000       1100-PROCESAR-UNA-SOLICITUD.
060100
060200*    REINICIA LOS SWITCHES Y AREAS DE TRABAJO DE LA SOLICITUD
060300*    ANTERIOR ANTES DE EMPEZAR CON LA ACTUAL - SI NO SE HACE ESTO,
060400*    UNA SOLICITUD AYUDADA POR UN RECHAZO ANTERIOR PODRIA QUEDAR
060500*    MARCADA COMO ACEPTADA POR ARRASTRE.
060600           SET WS-SOLICITUD-ACEPTADA  TO TRUE.
060700*    LOS SWITCHES DE CLIENTE Y COSTO EMPIEZAN EN "NO ENCONTRADO"
060800*    PORQUE SOLO SE BUSCAN SI LAS REGLAS ANTERIORES PASAN; SI
060900*    NUNCA SE LLEGA A BUSCARLOS, DEBEN QUEDAR EN ESTE ESTADO.
061000           SET WS-CLIENTE-NO-ENCONTRADO TO TRUE.
061100           SET WS-COSTO-NO-ENCONTRADO  TO TRUE.
061200           MOVE SPACES TO WS-CUN-CLIENTE.
061300           MOVE SPACES TO WS-MSG-ERROR.
061400
061500*    ARMA EL TIMESTAMP DE MOVIMIENTO (REGLA 13) UNA SOLA VEZ POR
061600*    SOLICITUD, ANTES DE CUALQUIER VALIDACION, PARA QUE LA MISMA
061700*    HORA QUEDE EN LA RESPUESTA Y EN TODOS LOS REGISTROS DE
061800*    AUDITORIA DE ESTA SOLICITUD.
061900           PERFORM 5200-FORMATEAR-FECHA-HORA
062000                   THRU 5200-FORMATEAR-FECHA-HORA-EXIT.
062100
062200*    REGISTRA EN LA BITACORA LA LLEGADA DE LA SOLICITUD (TIPO
062300*    'ENTRADA') ANTES DE VALIDAR NADA - ASI QUEDA CONSTANCIA AUN
062400*    DE LAS SOLICITUDES QUE SE VAN A RECHAZAR MAS ADELANTE.
062500           STRING 'CONSULTA PER002 CANAL=' DELIMITED BY SIZE
062600                  REQ-CANAL                DELIMITED BY SIZE
062700                  ' CONCEPTO='              DELIMITED BY SIZE
062800                  REQ-COD-TIPO-CONCEPTO     DELIMITED BY SIZE
062900             INTO WS-AUD-PAYLOAD.
063000           MOVE 'ENTRADA' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS.
063100           PERFORM 5000-GRABAR-AUDITORIA
063200                   THRU 5000-GRABAR-AUDITORIA-EXIT.
063300
063400*    REGLA 1 - CABECERAS DEL BUS OBLIGATORIAS Y TIPADAS. SI ALGUNA
063500*    FALTA O NO ES DEL TIPO ESPERADO, 2000 YA DEJA LA SOLICITUD
063600*    MARCADA COMO RECHAZADA Y EL MENSAJE DE ERROR LISTO.
063700           PERFORM 2000-VALIDAR-CABECERAS
063800                   THRU 2000-VALIDAR-CABECERAS-EXIT.
063900
064000*    SI LAS CABECERAS PASARON, SIGUE CON LAS REGLAS 3 A 7 (CANAL,
064100*    PAIS, CATALOGO, RELACION CANAL/CONCEPTO Y HOMOLOGACION).
064200           IF WS-SOLICITUD-ACEPTADA
064300              PERFORM 3000-VALIDAR-REGLAS-NEGOCIO
064400                      THRU 3000-VALIDAR-REGLAS-NEGOCIO-EXIT.
064500
064600*    REGLA 8 - SOLO SE BUSCA EL CLIENTE SI TODO LO ANTERIOR PASO;
064700*    NO TIENE SENTIDO CONSULTAR CUMST CON UN CANAL O CONCEPTO QUE
064800*    YA SE SABE QUE NO ES VALIDO.
064900           IF WS-SOLICITUD-ACEPTADA
065000              PERFORM 4000-BUSCAR-CLIENTE
065100                      THRU 4000-BUSCAR-CLIENTE-EXIT.
065200
065300*    REGLA 9 - SOLO SE BUSCA EL COSTO SI EL CLIENTE EXISTE; LA
065400*    CLAVE DE CNTRLPRF NECESITA EL CUN QUE DEVUELVE 4000.
065500           IF WS-SOLICITUD-ACEPTADA AND WS-CLIENTE-ENCONTRADO
065600              PERFORM 4100-BUSCAR-COSTO
065700                      THRU 4100-BUSCAR-COSTO-EXIT.
065800
065900*    SOLO SE ARMA RESPUESTA OK (200) SI PASARON TODAS LAS REGLAS
066000*    Y SE ENCONTRARON CLIENTE Y COSTO; EN CUALQUIER OTRO CASO SE
066100*    ARMA RESPUESTA DE ERROR (400) CON EL MENSAJE QUE QUEDO.
066200           IF WS-SOLICITUD-ACEPTADA AND WS-CLIENTE-ENCONTRADO
066300                                     AND WS-COSTO-ENCONTRADO
066400              PERFORM 4200-ARMAR-RESPUESTA-OK
066500                      THRU 4200-ARMAR-RESPUESTA-OK-EXIT
066600           ELSE
066700              PERFORM 4300-ARMAR-RESPUESTA-ERROR
066800                      THRU 4300-ARMAR-RESPUESTA-ERROR-EXIT.
066900
067000*    SIEMPRE SE ESCRIBE UNA RESPUESTA, ACEPTADA O RECHAZADA - EL
067100*    CANAL QUE ORIGINO LA SOLICITUD SIEMPRE RECIBE CONTESTACION.
067200           WRITE REG-RESPUESTA-PER002.
067300
067400       1100-PROCESAR-UNA-SOLICITUD-EXIT. EXIT.
067500
067600*----------------------------------------------------------------*
067700*    2000  -  VALIDACION DE CABECERAS DEL BUS (REGLA 1)          *
067800*    ORDEN: NOMBREOPERACION,TOTAL,JORNADA,CANAL,MODODEOPERACION,*
067900*            USUARIO, PERFIL, VERSIONSERVICIO, IDTRANSACCION     *
068000*----------------------------------------------------------------*
068100*    2024-01-05 RMV PER-0118 VERSION INICIAL DEL PARRAFO.
068200*    2024-06-11      CHV SE UNIFICA EL TEXTO DE LOS MENSAJES DE
068300*                    CAMPO VACIO/NO NUMERICO CON EL CONTRATO DEL
068400*                    BUS DE SERVICIOS.
068500       2000-VALIDAR-CABECERAS.
068600
068700*    NOMBREOPERACION SOLO SE VALIDA QUE NO VENGA EN BLANCO; NO ES
068800*    NUMERICO, POR ESO NO TIENE EL SEGUNDO CHEQUEO DE LOS DEMAS
068900*    CAMPOS DE ESTE PARRAFO.
069000           IF REQ-NOMBRE-OPERACION = SPACES
069100*    MENSAJE FIJO DE CABECERA FALTANTE - NO USA WS-NOMBRE-CAMPO
069200*    PORQUE EL NOMBRE YA VIENE LITERAL EN EL TEXTO DEL CONTRATO.
069300              MOVE 'Missing header: nombreOperacion'
069400              TO WS-MSG-ERROR
069500              GO TO 2000-RECHAZAR.
069600
069700*    TOTAL DEBE VENIR LLENO Y SER NUMERICO ENTERO ANTES DE MOVERLO
069800*    A SU CAMPO TIPADO WS-H-TOTAL; ESTE CAMPO NO SE USA HOY EN
069900*    NINGUNA REGLA PERO EL CONTRATO DEL BUS LO EXIGE SIEMPRE.
070000           MOVE 'Total'         TO WS-NOMBRE-CAMPO.
070100*    PRIMER CHEQUEO: QUE NO VENGA VACIO.
070200           IF REQ-TOTAL = SPACES
070300*    EL MENSAJE SE ARMA CON EL NOMBRE DEL CAMPO GUARDADO ARRIBA,
070400*    PARA NO REPETIR EL TEXTO LITERAL EN CADA CAMPO DE CABECERA.
070500              STRING "Header '" DELIMITED BY SIZE
070600                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
070700                     "' no puede estar vacio" DELIMITED BY SIZE
070800                INTO WS-MSG-ERROR
070900              GO TO 2000-RECHAZAR.
071000*    SEGUNDO CHEQUEO: QUE SEA UN NUMERO ENTERO VALIDO.
071100           IF REQ-TOTAL IS NOT NUMERIC
071200              STRING "Header '" DELIMITED BY SIZE
071300                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
071400                     "' debe ser un numero entero valido"
071500                        DELIMITED BY SIZE
071600                INTO WS-MSG-ERROR
071700              GO TO 2000-RECHAZAR.
071800*    SI PASO LOS DOS CHEQUEOS, SE TIPIFICA A WS-H-TOTAL.
071900           MOVE REQ-TOTAL TO WS-H-TOTAL.
072000
072100*    JORNADA DEBE VENIR LLENA Y SER NUMERICA - IDENTIFICA EL CICLO
072200*    DE PROCESO DEL DIA EN QUE SE HIZO LA CONSULTA.
072300           MOVE 'jornada'       TO WS-NOMBRE-CAMPO.
072400           IF REQ-JORNADA = SPACES
072500              STRING "Header '" DELIMITED BY SIZE
072600                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
072700                     "' no puede estar vacio" DELIMITED BY SIZE
072800                INTO WS-MSG-ERROR
072900              GO TO 2000-RECHAZAR.
073000           IF REQ-JORNADA IS NOT NUMERIC
073100              STRING "Header '" DELIMITED BY SIZE
073200                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
073300                     "' debe ser un numero valido"
073400                     DELIMITED BY SIZE
073500                INTO WS-MSG-ERROR
073600              GO TO 2000-RECHAZAR.
073700*    SI PASO, SE TIPIFICA A WS-H-JORNADA.
073800           MOVE REQ-JORNADA TO WS-H-JORNADA.
073900
074000*    CANAL DEBE VENIR LLENO Y SER NUMERICO; SU VALOR PERMITIDO
074100*    (081/151) SE VALIDA MAS ADELANTE EN LA REGLA 3 (3100) - AQUI
074200*    SOLO SE CHEQUEA QUE TENGA LA FORMA CORRECTA DE CABECERA.
074300           MOVE 'Canal'         TO WS-NOMBRE-CAMPO.
074400           IF REQ-CANAL = SPACES
074500              STRING "Header '" DELIMITED BY SIZE
074600                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
074700                     "' no puede estar vacio" DELIMITED BY SIZE
074800                INTO WS-MSG-ERROR
074900              GO TO 2000-RECHAZAR.
075000           IF REQ-CANAL IS NOT NUMERIC
075100              STRING "Header '" DELIMITED BY SIZE
075200                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
075300                     "' debe ser un numero valido"
075400                     DELIMITED BY SIZE
075500                INTO WS-MSG-ERROR
075600              GO TO 2000-RECHAZAR.
075700*    SI PASO, SE TIPIFICA A WS-H-CANAL PARA LAS REGLAS 3 Y 6.
075800           MOVE REQ-CANAL TO WS-H-CANAL.
075900
076000*    MODODEOPERACION DEBE VENIR LLENO Y SER NUMERICO.
076100           MOVE 'modoDeOperacion' TO WS-NOMBRE-CAMPO.
076200           IF REQ-MODO-OPERACION = SPACES
076300              STRING "Header '" DELIMITED BY SIZE
076400                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
076500                     "' no puede estar vacio" DELIMITED BY SIZE
076600                INTO WS-MSG-ERROR
076700              GO TO 2000-RECHAZAR.
076800           IF REQ-MODO-OPERACION IS NOT NUMERIC
076900              STRING "Header '" DELIMITED BY SIZE
077000                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
077100                     "' debe ser un numero valido"
077200                     DELIMITED BY SIZE
077300                INTO WS-MSG-ERROR
077400              GO TO 2000-RECHAZAR.
077500*    SI PASO, SE TIPIFICA A WS-H-MODO-OPERACION.
077600           MOVE REQ-MODO-OPERACION TO WS-H-MODO-OPERACION.
077700
077800*    USUARIO SOLO SE VALIDA QUE NO VENGA EN BLANCO - IDENTIFICA
077900*    AL OPERADOR O SISTEMA QUE ORIGINO LA CONSULTA EN EL CANAL.
078000           IF REQ-USUARIO = SPACES
078100              MOVE 'Missing header: usuario' TO WS-MSG-ERROR
078200              GO TO 2000-RECHAZAR.
078300
078400*    PERFIL DEBE VENIR LLENO Y SER NUMERICO.
078500           MOVE 'perfil'        TO WS-NOMBRE-CAMPO.
078600           IF REQ-PERFIL = SPACES
078700              STRING "Header '" DELIMITED BY SIZE
078800                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
078900                     "' no puede estar vacio" DELIMITED BY SIZE
079000                INTO WS-MSG-ERROR
079100              GO TO 2000-RECHAZAR.
079200           IF REQ-PERFIL IS NOT NUMERIC
079300              STRING "Header '" DELIMITED BY SIZE
079400                     WS-NOMBRE-CAMPO DELIMITED BY SPACE
079500                     "' debe ser un numero valido"
079600                     DELIMITED BY SIZE
079700                INTO WS-MSG-ERROR
079800              GO TO 2000-RECHAZAR.
079900*    SI PASO, SE TIPIFICA A WS-H-PERFIL.
080000           MOVE REQ-PERFIL TO WS-H-PERFIL.
080100
080200*    VERSIONSERVICIO SOLO SE VALIDA QUE NO VENGA EN BLANCO - ES LA
080300*    VERSION DEL CONTRATO DEL BUS QUE USA EL CANAL LLAMANTE.
080400           IF REQ-VERSION-SERVICIO = SPACES
080500              MOVE 'Missing header: versionServicio'
080600              TO WS-MSG-ERROR
080700              GO TO 2000-RECHAZAR.
080800
080900*    IDTRANSACCION SOLO SE VALIDA QUE NO VENGA EN BLANCO; ES EL
081000*    IDENTIFICADOR QUE SE DEVUELVE EN LA RESPUESTA (4200/4300) Y
081100*    EL QUE USA EL CANAL PARA CORRELACIONAR SU PETICION.
081200           IF REQ-ID-TRANSACCION = SPACES
081300              MOVE 'Missing header: idTransaccion' TO WS-MSG-ERROR
081400              GO TO 2000-RECHAZAR.
081500
081600*    SI NINGUNA CABECERA FALLO, SE SALE DIRECTO SIN RECHAZAR Y LA
081700*    SOLICITUD SIGUE A LAS REGLAS DE NEGOCIO DE 3000.
081800           GO TO 2000-VALIDAR-CABECERAS-EXIT.
081900
082000*    PUNTO UNICO DE RECHAZO DE LA REGLA 1 - TODOS LOS GO TO DE
082100*    ARRIBA CAEN AQUI CON WS-MSG-ERROR YA LLENO CON EL TEXTO DEL
082200*    CAMPO QUE FALLO.
082300       2000-RECHAZAR.
082400           PERFORM 7000-RECHAZAR-SOLICITUD
082500                   THRU 7000-RECHAZAR-SOLICITUD-EXIT.
082600
082700       2000-VALIDAR-CABECERAS-EXIT. EXIT.
082800
082900*----------------------------------------------------------------*
083000*    3000  -  REGLAS DE NEGOCIO Y HOMOLOGACION (REGLAS 3 A 7)    *
083100*----------------------------------------------------------------*
083200       3000-VALIDAR-REGLAS-NEGOCIO.
083300
083400*    LAS CINCO REGLAS SE EVALUAN EN ORDEN Y CADA UNA SOLO CORRE SI
083500*    LA ANTERIOR NO RECHAZO LA SOLICITUD - ASI EL MENSAJE DE ERROR
083600*    QUE LLEGA AL CANAL ES SIEMPRE EL DE LA PRIMERA REGLA QUE
083700*    FALLA, NUNCA EL DE UNA REGLA POSTERIOR.
083800*    REGLA 3 - CANAL DEBE SER 081 O 151.
083900           PERFORM 3100-VALIDAR-CANAL
084000                   THRU 3100-VALIDAR-CANAL-EXIT.
084100*    REGLA 4 - PAIS DEBE PERTENECER A LA LISTA DE PAISES DONDE
084200*    OPERA EL BANCO.
084300           IF WS-SOLICITUD-ACEPTADA
084400              PERFORM 3200-VALIDAR-PAIS
084500                      THRU 3200-VALIDAR-PAIS-EXIT.
084600*    REGLA 5 - CONCEPTO DEBE PERTENECER AL CATALOGO PER DE OCHO
084700*    CONCEPTOS VALIDOS.
084800           IF WS-SOLICITUD-ACEPTADA
084900              PERFORM 3300-VALIDAR-CATALOGO
085000                      THRU 3300-VALIDAR-CATALOGO-EXIT.
085100*    REGLA 6 - RELACION CANAL/CONCEPTO (081 SOLO COBPER, 151
085200*    NUNCA COBPER).
085300           IF WS-SOLICITUD-ACEPTADA
085400              PERFORM 3400-VALIDAR-RELACION
085500                      THRU 3400-VALIDAR-RELACION-EXIT.
085600*    REGLA 7 - HOMOLOGACION A CLAVE INTERNA DE PARAMETRO; SOLO
085700*    TRES DE LOS OCHO CONCEPTOS TIENEN CLAVE HOMOLOGADA.
085800           IF WS-SOLICITUD-ACEPTADA
085900              PERFORM 3500-HOMOLOGAR-CONCEPTO
086000                      THRU 3500-HOMOLOGAR-CONCEPTO-EXIT.
086100
086200       3000-VALIDAR-REGLAS-NEGOCIO-EXIT. EXIT.
086300
086400*----------------------------------------------------------------*
086500*    3100  -  REGLA 3 - CANAL DEBE SER 081 O 151                 *
086600*----------------------------------------------------------------*
086700       3100-VALIDAR-CANAL.
086800
086900*    BUSQUEDA SECUENCIAL EN LA TABLA DE 2 ENTRADAS WS-TB-CANALES,
087000*    AL ESTILO DE BUSQUEDA MANUAL DE LA CASA (SIN SEARCH).
087100           MOVE 1 TO WS-SUB-CANAL.
087200       3100-BUSCAR-CANAL.
087300*    SI EL SUBINDICE PASO EL TAMANO DE LA TABLA, EL CANAL NO ES
087400*    NINGUNO DE LOS DOS PERMITIDOS - SE RECHAZA CON EL TEXTO DEL
087500*    CONTRATO DEL SERVICIO.
087600           IF WS-SUB-CANAL > 2
087700              MOVE 'Canal invalido. Solo se permiten 81 o 151'
087800                TO WS-MSG-ERROR
087900              PERFORM 7000-RECHAZAR-SOLICITUD
088000                      THRU 7000-RECHAZAR-SOLICITUD-EXIT
088100              GO TO 3100-VALIDAR-CANAL-EXIT.
088200*    SI COINCIDE CON LA ENTRADA ACTUAL, EL CANAL ES VALIDO Y SE
088300*    SALE DEL PARRAFO SIN TOCAR WS-MSG-ERROR.
088400           IF WS-H-CANAL = WS-CANAL-ENTRY (WS-SUB-CANAL)
088500              GO TO 3100-VALIDAR-CANAL-EXIT.
088600*    NO COINCIDIO - SE AVANZA A LA SIGUIENTE ENTRADA DE LA TABLA.
088700           ADD 1 TO WS-SUB-CANAL.
088800           GO TO 3100-BUSCAR-CANAL.
088900
089000       3100-VALIDAR-CANAL-EXIT. EXIT.
089100
089200*----------------------------------------------------------------*
089300*    3200  -  REGLA 4 - PAIS DEBE PERTENECER A LA LISTA PERMITIDA*
089400*----------------------------------------------------------------*
089500       3200-VALIDAR-PAIS.
089600
089700*    BUSQUEDA SECUENCIAL EN LA TABLA DE 6 PAISES WS-TB-PAISES.
089800           MOVE 1 TO WS-SUB-PAIS.
089900       3200-BUSCAR-PAIS.
090000*    SE AGOTO LA TABLA SIN COINCIDENCIA - PAIS NO PERMITIDO PARA
090100*    LA CONSULTA DE COSTO.
090200           IF WS-SUB-PAIS > 6
090300              MOVE 'Codigo de pais no permitido' TO WS-MSG-ERROR
090400              PERFORM 7000-RECHAZAR-SOLICITUD
090500                      THRU 7000-RECHAZAR-SOLICITUD-EXIT
090600              GO TO 3200-VALIDAR-PAIS-EXIT.
090700*    COINCIDIO CON LA ENTRADA ACTUAL - PAIS VALIDO.
090800           IF REQ-COD-PAIS = WS-PAIS-ENTRY (WS-SUB-PAIS)
090900              GO TO 3200-VALIDAR-PAIS-EXIT.
091000*    NO COINCIDIO - SIGUIENTE ENTRADA.
091100           ADD 1 TO WS-SUB-PAIS.
091200           GO TO 3200-BUSCAR-PAIS.
091300
091400       3200-VALIDAR-PAIS-EXIT. EXIT.
091500
091600*----------------------------------------------------------------*
091700*    3300  -  REGLA 5 - CONCEPTO DEBE PERTENECER AL CATALOGO PER *
091800*----------------------------------------------------------------*
091900       3300-VALIDAR-CATALOGO.
092000
092100*    BUSQUEDA SECUENCIAL EN EL CATALOGO DE 8 CONCEPTOS PER.
092200           MOVE 1 TO WS-SUB-CAT.
092300       3300-BUSCAR-CATALOGO.
092400*    MENSAJE EXACTO SEGUN EL CONTRATO DEL SERVICIO - NO CAMBIAR
092500*    EL TEXTO SIN REVISAR CON EL EQUIPO DE SERVICIOS (PER-0123).
092600           IF WS-SUB-CAT > 8
092700            MOVE 'Codigo de concepto no pertenece al catalogo PER'
092800              TO WS-MSG-ERROR
092900              PERFORM 7000-RECHAZAR-SOLICITUD
093000                      THRU 7000-RECHAZAR-SOLICITUD-EXIT
093100              GO TO 3300-VALIDAR-CATALOGO-EXIT.
093200*    COINCIDIO CON LA ENTRADA ACTUAL - CONCEPTO VALIDO.
093300           IF REQ-COD-TIPO-CONCEPTO =
093400                              WS-CATALOGO-ENTRY (WS-SUB-CAT)
093500              GO TO 3300-VALIDAR-CATALOGO-EXIT.
093600*    NO COINCIDIO - SIGUIENTE ENTRADA DEL CATALOGO.
093700           ADD 1 TO WS-SUB-CAT.
093800           GO TO 3300-BUSCAR-CATALOGO.
093900
094000       3300-VALIDAR-CATALOGO-EXIT. EXIT.
094100
094200*----------------------------------------------------------------*
094300*    3400  -  REGLA 6 - RELACION CANAL / CONCEPTO                *
094400*----------------------------------------------------------------*
094500*    2024-09-03 RMV PER-0144 VERSION INICIAL - ANTES NO EXISTIA
094600*                    NINGUNA RELACION ENTRE CANAL Y CONCEPTO.
094700       3400-VALIDAR-RELACION.
094800
094900*    CANAL 81 ES EXCLUSIVO DEL CONCEPTO COBPER (COBRO DE LA
095000*    TRANSACCION PER PROPIAMENTE DICHA) - NINGUN OTRO CONCEPTO
095100*    PUEDE VIAJAR POR ESE CANAL.
095200           IF WS-H-CANAL = 81
095300              AND REQ-COD-TIPO-CONCEPTO NOT = 'COBPER'
095400              MOVE 'Canal 81 solo permite concepto COBPER'
095500                TO WS-MSG-ERROR
095600              PERFORM 7000-RECHAZAR-SOLICITUD
095700                      THRU 7000-RECHAZAR-SOLICITUD-EXIT
095800              GO TO 3400-VALIDAR-RELACION-EXIT.
095900
096000*    CANAL 151 ES PARA EL RESTO DE LOS CONCEPTOS; NO PUEDE
096100*    USARSE PARA COBPER (ESE SOLO VA POR EL CANAL 81) - ES LA
096200*    REGLA ESPEJO DE LA ANTERIOR.
096300           IF WS-H-CANAL = 151
096400              AND REQ-COD-TIPO-CONCEPTO = 'COBPER'
096500              MOVE 'Canal 151 no permite concepto COBPER'
096600                TO WS-MSG-ERROR
096700              PERFORM 7000-RECHAZAR-SOLICITUD
096800                      THRU 7000-RECHAZAR-SOLICITUD-EXIT.
096900
097000       3400-VALIDAR-RELACION-EXIT. EXIT.
097100
097200*----------------------------------------------------------------*
097300*    3500  -  REGLA 7 - HOMOLOGACION DE CONCEPTO A CLAVE INTERNA *
097400*----------------------------------------------------------------*
097500       3500-HOMOLOGAR-CONCEPTO.
097600
097700*    SOLO TRES DE LOS OCHO CONCEPTOS DEL CATALOGO TIENEN CLAVE
097800*    HOMOLOGADA - LOS DEMAS NO LLEGAN HASTA CNTRLPRF PORQUE NO
097900*    TIENEN COSTO PARAMETRIZADO EN EL MAESTRO DE PERFILES.
098000           MOVE SPACES TO WS-CLAVE-HOMOLOGADA.
098100           MOVE 1 TO WS-SUB-HOM.
098200       3500-BUSCAR-HOMOLOGACION.
098300*    SE AGOTARON LAS TRES ENTRADAS SIN COINCIDENCIA - EL CONCEPTO
098400*    NO TIENE CLAVE DE PARAMETRO, SE RECHAZA LA SOLICITUD.
098500           IF WS-SUB-HOM > 3
098600              MOVE 'Codigo de transaccion no permitido'
098700                TO WS-MSG-ERROR
098800              PERFORM 7000-RECHAZAR-SOLICITUD
098900                      THRU 7000-RECHAZAR-SOLICITUD-EXIT
099000              GO TO 3500-HOMOLOGAR-CONCEPTO-EXIT.
099100*    AL ENCONTRAR EL CONCEPTO, SE COPIA SU CLAVE DE PARAMETRO
099200*    (01PAR157/153/154) QUE SE USARA PARA LEER CNTRLPRF EN 4100.
099300           IF REQ-COD-TIPO-CONCEPTO = WS-HOM-CONCEPTO (WS-SUB-HOM)
099400              MOVE WS-HOM-CLAVE (WS-SUB-HOM)
099500                              TO WS-CLAVE-HOMOLOGADA
099600              GO TO 3500-HOMOLOGAR-CONCEPTO-EXIT.
099700*    NO COINCIDIO - SIGUIENTE ENTRADA DE LA TABLA.
099800           ADD 1 TO WS-SUB-HOM.
099900           GO TO 3500-BUSCAR-HOMOLOGACION.
100000
100100       3500-HOMOLOGAR-CONCEPTO-EXIT. EXIT.
100200
100300*----------------------------------------------------------------*
100400*    4000  -  REGLA 8 - BUSQUEDA DE CLIENTE EN CUMST             *
100500*----------------------------------------------------------------*
100600       4000-BUSCAR-CLIENTE.
100700
100800*    ARMA LA CLAVE DE CUMST (TID+IDN) A PARTIR DEL CUERPO DE LA
100900*    SOLICITUD - TID ES EL TIPO DE IDENTIFICACION Y IDN EL VALOR
101000*    DEL DOCUMENTO DEL CLIENTE.
101100           MOVE REQ-COD-TIPO-IDENT TO CUS-TID.
101200           MOVE REQ-VAL-NUM-IDENT  TO CUS-IDN.
101300
101400*    REGISTRA EL ENVIO DE LA CONSULTA EN LA BITACORA (TRAMA-OUT)
101500*    ANTES DE LEER EL MAESTRO, TAL COMO SE HACE CON LAS DEMAS
101600*    CONSULTAS A ARCHIVOS EXTERNOS DE ESTE PROGRAMA.
101700           STRING 'LOOKUP CUMST TID=' DELIMITED BY SIZE
101800                  REQ-COD-TIPO-IDENT  DELIMITED BY SIZE
101900                  ' IDN='             DELIMITED BY SIZE
102000                  REQ-VAL-NUM-IDENT   DELIMITED BY SIZE
102100             INTO WS-AUD-PAYLOAD.
102200           MOVE 'TRAMA-OUT' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS.
102300           PERFORM 5000-GRABAR-AUDITORIA
102400                   THRU 5000-GRABAR-AUDITORIA-EXIT.
102500
102600*    LA LECTURA POR CLAVE DECIDE SI EL CLIENTE EXISTE; SI EXISTE,
102700*    SE GUARDA SU CUN PARA LA BUSQUEDA DE COSTO EN 4100 Y PARA
102800*    LOS REGISTROS DE AUDITORIA QUE SIGUEN.
102900           READ CUMST
103000                INVALID KEY
103100                   SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
103200                   MOVE 'El usuario no existe' TO WS-MSG-ERROR
103300                   PERFORM 7000-RECHAZAR-SOLICITUD
103400                           THRU 7000-RECHAZAR-SOLICITUD-EXIT
103500                NOT INVALID KEY
103600                   SET WS-CLIENTE-ENCONTRADO TO TRUE
103700                   MOVE CUS-CUN TO WS-CUN-CLIENTE
103800                   MOVE CUS-CUN TO AUD-LOG-CUN OF REG-AUDLOGS
103900           END-READ.
104000
104100*    SOLO SE REGISTRA LA RESPUESTA (TRAMA-IN) CUANDO SI SE
104200*    ENCONTRO EL CLIENTE - SI NO SE ENCONTRO, EL RECHAZO YA QUEDO
104300*    REGISTRADO DESDE 7000 CON TIPO 'ERROR'.
104400           IF WS-CLIENTE-ENCONTRADO
104500              STRING 'CUMST OK CUN=' DELIMITED BY SIZE
104600                     CUS-CUN         DELIMITED BY SIZE
104700                INTO WS-AUD-PAYLOAD
104800              MOVE 'TRAMA-IN' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS
104900              PERFORM 5000-GRABAR-AUDITORIA
105000                      THRU 5000-GRABAR-AUDITORIA-EXIT.
105100
105200       4000-BUSCAR-CLIENTE-EXIT. EXIT.
105300
105400*----------------------------------------------------------------*
105500*    4100  -  REGLA 9 - BUSQUEDA DE COSTO EN CNTRLPRF            *
105600*----------------------------------------------------------------*
105700       4100-BUSCAR-COSTO.
105800
105900*    ARMA LA CLAVE DE CNTRLPRF (CUN+CLAVE HOMOLOGADA) CON LOS DOS
106000*    VALORES QUE DEJARON LISTOS LAS REGLAS 7 Y 8.
106100           MOVE WS-CUN-CLIENTE      TO PRF-CUN.
106200           MOVE WS-CLAVE-HOMOLOGADA TO PRF-KEY.
106300
106400*    REGISTRA EL ENVIO EN LA BITACORA (TRAMA-OUT) ANTES DE LEER,
106500*    IGUAL QUE PARA CUMST EN EL PARRAFO ANTERIOR.
106600           STRING 'LOOKUP CNTRLPRF CUN=' DELIMITED BY SIZE
106700                  WS-CUN-CLIENTE         DELIMITED BY SIZE
106800                  ' KEY='                DELIMITED BY SIZE
106900                  WS-CLAVE-HOMOLOGADA    DELIMITED BY SIZE
107000             INTO WS-AUD-PAYLOAD.
107100           MOVE 'TRAMA-OUT' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS.
107200           PERFORM 5000-GRABAR-AUDITORIA
107300                   THRU 5000-GRABAR-AUDITORIA-EXIT.
107400
107500*    SI NO HAY REGISTRO DE COSTO PARA ESE CLIENTE/CONCEPTO, LA
107600*    SOLICITUD SE RECHAZA CON EL MISMO MENSAJE GENERICO DE DATA
107700*    NO ENCONTRADA QUE USA EL RESTO DE LAS CONSULTAS DEL BANCO.
107800           READ CNTRLPRF
107900                INVALID KEY
108000                   SET WS-COSTO-NO-ENCONTRADO TO TRUE
108100                   MOVE 'Data no encontrada' TO WS-MSG-ERROR
108200                   PERFORM 7000-RECHAZAR-SOLICITUD
108300                           THRU 7000-RECHAZAR-SOLICITUD-EXIT
108400                NOT INVALID KEY
108500                   SET WS-COSTO-ENCONTRADO TO TRUE
108600           END-READ.
108700
108800*    SOLO SE REGISTRA LA RESPUESTA (TRAMA-IN) CUANDO SI SE
108900*    ENCONTRO EL COSTO.
109000           IF WS-COSTO-ENCONTRADO
109100              STRING 'CNTRLPRF OK FA1=' DELIMITED BY SIZE
109150                     PRF-FA1            DELIMITED BY SIZE
109200                     ' FCY='            DELIMITED BY SIZE
109250                     PRF-FCY            DELIMITED BY SIZE
109300                INTO WS-AUD-PAYLOAD
109400              MOVE 'TRAMA-IN' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS
109500              PERFORM 5000-GRABAR-AUDITORIA
109600                      THRU 5000-GRABAR-AUDITORIA-EXIT.
109700
109800       4100-BUSCAR-COSTO-EXIT. EXIT.
109900
110000*----------------------------------------------------------------*
110100*    4200  -  ARMA RESPUESTA EXITOSA (COD 200)                   *
110200*----------------------------------------------------------------*
110300       4200-ARMAR-RESPUESTA-OK.
110400
110500*    COPIA EL IDENTIFICADOR DE LA TRANSACCION Y EL TIMESTAMP DE
110600*    MOVIMIENTO TAL CUAL LLEGARON/SE ARMARON, PARA QUE EL CANAL
110700*    PUEDA CORRELACIONAR LA RESPUESTA CON SU PETICION.
110800           MOVE REQ-ID-TRANSACCION  TO RSP-ID-TRANSACCION.
110900           MOVE WS-FECHA-HORA-MOV   TO RSP-FEC-HORA-MOV.
111000*    COPIA EL COSTO Y MONEDA ENCONTRADOS EN CNTRLPRF A LA
111100*    RESPUESTA, CON CODIGO 200 Y SIN MENSAJE DE ERROR.
111200           MOVE PRF-FA1             TO RSP-COSTO-TRANSACCION.
111300           MOVE PRF-FCY             TO RSP-COD-MONEDA.
111400           MOVE '200'               TO RSP-COD-RESPUESTA.
111500           MOVE SPACES              TO RSP-MSG-RESPUESTA.
111600
111700*    SOLO LAS SOLICITUDES ACEPTADAS ENTRAN AL TOTAL DE CONTROL Y
111800*    AL CONTROL BREAK DE TOTALES POR MONEDA (REGLA 10).
111900           ADD 1 TO WS-CNT-ACEPTADOS.
112000           PERFORM 9100-ACUMULAR-MONEDA
112100                   THRU 9100-ACUMULAR-MONEDA-EXIT.
112200
112300*    REGISTRA LA RESPUESTA EXITOSA EN LA BITACORA (TIPO 'SALIDA')
112400*    CON EL MONTO Y LA MONEDA QUE SE DEVOLVIERON AL CANAL.
112500           STRING 'COSTO=' DELIMITED BY SIZE
112600                  RSP-COD-MONEDA DELIMITED BY SIZE
112700                  ' MONTO='      DELIMITED BY SIZE
112800                  PRF-FA1        DELIMITED BY SIZE
112900             INTO WS-AUD-PAYLOAD.
113000           MOVE 'SALIDA' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS.
113100           PERFORM 5000-GRABAR-AUDITORIA
113200                   THRU 5000-GRABAR-AUDITORIA-EXIT.
113300
113400       4200-ARMAR-RESPUESTA-OK-EXIT. EXIT.
113500
113600*----------------------------------------------------------------*
113700*    4300  -  ARMA RESPUESTA DE ERROR (COD 400)                  *
113800*----------------------------------------------------------------*
113900       4300-ARMAR-RESPUESTA-ERROR.
114000
114100*    EL COSTO Y LA MONEDA QUEDAN EN CERO/BLANCO; EL MENSAJE DE
114200*    ERROR ES EL QUE DEJO LA REGLA QUE RECHAZO LA SOLICITUD - YA
114300*    SEA UNA CABECERA, UNA REGLA DE NEGOCIO, O CLIENTE/COSTO NO
114400*    ENCONTRADOS.
114500           MOVE REQ-ID-TRANSACCION  TO RSP-ID-TRANSACCION.
114600           MOVE WS-FECHA-HORA-MOV   TO RSP-FEC-HORA-MOV.
114700           MOVE ZEROS               TO RSP-COSTO-TRANSACCION.
114800           MOVE SPACES              TO RSP-COD-MONEDA.
114900           MOVE '400'               TO RSP-COD-RESPUESTA.
115000           MOVE WS-MSG-ERROR        TO RSP-MSG-RESPUESTA.
115100
115200       4300-ARMAR-RESPUESTA-ERROR-EXIT. EXIT.
115300
115400*----------------------------------------------------------------*
115500*    5000  -  UNIDAD DE AUDITORIA (NUNCA DETIENE EL PROCESO)     *
115600*    REGLA 12: 3 INTENTOS, LUEGO ADVIERTE Y CONTINUA             *
115700*----------------------------------------------------------------*
115800*    2024-05-30 CHV PER-0137 VERSION INICIAL DEL PARRAFO.
115900*    2024-07-11 CHV PER-0138 SE AGREGA EL REINTENTO DE 3 INTENTOS
116000*                    PORQUE SE PERDIAN REGISTROS DE AUDITORIA EN
116100*                    CONTENCION CON OTROS LOTES QUE ESCRIBEN AL
116200*                    MISMO DDAUDLOG EN HORARIO PICO.
116300       5000-GRABAR-AUDITORIA.
116400
116500*    ARMA EL REGISTRO DE AUDITORIA CON LOS DATOS COMUNES A LOS
116600*    CINCO TIPOS DE MENSAJE (ENTRADA/TRAMA-OUT/TRAMA-IN/SALIDA/
116700*    ERROR); EL PAYLOAD Y EL TIPO YA FUERON LLENADOS POR QUIEN
116800*    LLAMO A ESTE PARRAFO.
116900           MOVE REQ-ID-TRANSACCION
117000                         TO AUD-ID-TRANSACCION OF REG-AUDLOGS.
117100           MOVE WS-CUN-CLIENTE TO AUD-LOG-CUN OF REG-AUDLOGS.
117200           MOVE REQ-CANAL TO AUD-LOG-CANAL OF REG-AUDLOGS.
117300*    EL USUARIO DE AUDITORIA ES SIEMPRE 'SYSTEM' - EL LOTE NO
117400*    CORRE BAJO UN USUARIO INTERACTIVO SINO BAJO EL SCHEDULER.
117500           MOVE 'SYSTEM' TO AUD-LOGIN-USER OF REG-AUDLOGS.
117600           MOVE WS-TIMESTAMP-AUDITORIA TO AUD-TS OF REG-AUDLOGS.
117700           MOVE WS-AUD-PAYLOAD TO AUD-PAYLOAD OF REG-AUDLOGS.
117800*    CALCULA EL CHECKSUM DEL PAYLOAD ANTES DE GRABAR (REGLA 11) -
117900*    ESTE VALOR PERMITE DETECTAR SI UN REGISTRO DE LA BITACORA
118000*    FUE ALTERADO DESPUES DE ESCRITO.
118100           PERFORM 5100-CALCULAR-CHECKSUM
118200                   THRU 5100-CALCULAR-CHECKSUM-EXIT.
118300           MOVE WS-CHECKSUM TO AUD-PAYLOAD-HASH OF REG-AUDLOGS.
118400*    EL ESTADO DE LA BITACORA SIGUE AL SWITCH DE RECHAZO VIGENTE
118500*    EN ESE INSTANTE DE LA SOLICITUD - NO ES UN SWITCH PROPIO DE
118600*    ESTE PARRAFO.
118700           IF WS-SOLICITUD-RECHAZADA
118800              MOVE 'ERROR' TO AUD-ESTADO OF REG-AUDLOGS
118900              MOVE WS-MSG-ERROR
119000                         TO AUD-DETALLE-ERROR OF REG-AUDLOGS
119100           ELSE
119200              MOVE 'OK' TO AUD-ESTADO OF REG-AUDLOGS
119300              MOVE SPACES
119400                         TO AUD-DETALLE-ERROR OF REG-AUDLOGS.
119500*    ORIGEN, SERVICIO Y CREATED-BY SON FIJOS - IDENTIFICAN A
119600*    PER002 COMO LA FUENTE DEL EVENTO DE AUDITORIA ANTE CUALQUIER
119700*    OTRO PROCESO QUE TAMBIEN ESCRIBA EN AUDLOGS.
119800           MOVE 'PER002' TO AUD-ORIGEN OF REG-AUDLOGS.
119900           MOVE 'PER002' TO AUD-SERVICIO OF REG-AUDLOGS.
120000           MOVE 'PER002-SERVICE' TO AUD-CREATED-BY OF REG-AUDLOGS.
120100
120200*    REGLA 12 - HASTA 3 INTENTOS DE ESCRITURA; SI LOS TRES FALLAN,
120300*    SOLO SE ADVIERTE POR CONSOLA Y EL LOTE CONTINUA - LA
120400*    AUDITORIA NUNCA PUEDE DETENER EL PROCESAMIENTO DEL NEGOCIO.
120500           MOVE 0 TO WS-CONT-REINTENTOS.
120600           SET WS-AUD-NO-GRABO TO TRUE.
120700       5000-INTENTAR-ESCRITURA.
120800*    CADA VUELTA DE ESTE PARRAFO ES UN INTENTO DE ESCRITURA.
120900           ADD 1 TO WS-CONT-REINTENTOS.
121000           WRITE REG-AUDLOGS.
121100*    STATUS '00' = SE GRABO BIEN, SE SALE DEL PARRAFO SIN MAS
121200*    REINTENTOS.
121300           IF WS-STATUS-AUD = '00'
121400              MOVE 'N' TO WS-AUD-ERROR-GRABACION
121500              GO TO 5000-GRABAR-AUDITORIA-EXIT.
121600*    SI AUN NO SE CUMPLEN LOS 3 INTENTOS, SE REINTENTA LA MISMA
121700*    ESCRITURA.
121800           IF WS-CONT-REINTENTOS < 3
121900              GO TO 5000-INTENTAR-ESCRITURA.
122000
122100*    SE AGOTARON LOS 3 INTENTOS - QUEDA CONSTANCIA EN CONSOLA
122200*    PERO NO SE DETIENE EL LOTE (PER-0137/PER-138); EL ANALISTA
122300*    DE SOPORTE REVISA ESTAS ADVERTENCIAS AL DIA SIGUIENTE.
122400           DISPLAY '* ADVERTENCIA: NO SE GRABO AUDITORIA TIPO='
122500                   AUD-TIPO-MENSAJE OF REG-AUDLOGS
122600                   ' STATUS=' WS-STATUS-AUD.
122700
122800       5000-GRABAR-AUDITORIA-EXIT. EXIT.
122900
123000*----------------------------------------------------------------*
123100*    5100  -  CHECKSUM DETERMINISTICO DEL PAYLOAD (REGLA 11)     *
123200*    CADA CARACTER DEL PAYLOAD SE BUSCA EN LA TABLA DE PESOS     *
123300*    WS-TB-ALFABETO (0-9, A-Z); SU POSICION EN LA TABLA ES SU    *
123400*    PESO (0 SI NO ESTA EN LA TABLA, P.EJ. BLANCOS O PUNTUACION).*
123500*    EL CHECKSUM ES LA SUMA DE PESO*POSICION, RESIDUO MOD 10**10.*
123600*    NO SE USAN FUNCIONES INTRINSECAS (ESTANDAR DE LA CASA).     *
123700*----------------------------------------------------------------*
123800*    2025-06-22 CHV PER-0160 SE SIMPLIFICA EL CALCULO PARA QUE
123900*                    DEPENDA SOLO DE TABLAS Y ARITMETICA ESTANDAR
124000*                    DE COBOL, SIN RUTINAS EXTERNAS.
124100       5100-CALCULAR-CHECKSUM.
124200
124300*    PAYLOAD VACIO NO TIENE NADA QUE SUMAR - CHECKSUM QUEDA EN 0.
124400           MOVE 0 TO WS-CHECKSUM.
124500           IF AUD-PAYLOAD OF REG-AUDLOGS = SPACES
124600              GO TO 5100-CALCULAR-CHECKSUM-EXIT.
124700
124800*    RECORRE LAS 120 POSICIONES DEL PAYLOAD UNA POR UNA, DE
124900*    IZQUIERDA A DERECHA.
125000           MOVE 1 TO WS-IDX-CHAR.
125100       5100-SUMAR-CARACTER.
125200*    AL LLEGAR A LA POSICION 121 YA SE RECORRIO TODO EL PAYLOAD Y
125300*    SE PASA A ACOTAR EL RESULTADO.
125400           IF WS-IDX-CHAR > 120
125500              GO TO 5100-TERMINAR-CHECKSUM.
125600*    EXTRAE EL CARACTER EN LA POSICION ACTUAL.
125700           MOVE AUD-PAYLOAD OF REG-AUDLOGS (WS-IDX-CHAR:1)
125800                                TO WS-UN-CARACTER.
125900*    BUSCA SU PESO EN LA TABLA DE ALFABETO (PARRAFO 5110).
126000           PERFORM 5110-BUSCAR-PESO THRU 5110-BUSCAR-PESO-EXIT.
126100*    ACUMULA PESO * POSICION - LA POSICION ACTUA COMO FACTOR PARA
126200*    QUE EL CHECKSUM DEPENDA DEL ORDEN DE LOS CARACTERES, NO SOLO
126300*    DE CUALES APARECEN EN EL PAYLOAD.
126400           COMPUTE WS-CHECKSUM = WS-CHECKSUM +
126500                   (WS-PESO-CARACTER * WS-IDX-CHAR).
126600*    AVANZA A LA SIGUIENTE POSICION DEL PAYLOAD.
126700           ADD 1 TO WS-IDX-CHAR.
126800           GO TO 5100-SUMAR-CARACTER.
126900
127000*    EL CHECKSUM FINAL SE DEJA ACOTADO A 10 DIGITOS (MOD 10**10)
127100*    PARA QUE SIEMPRE QUEPA EN AUD-PAYLOAD-HASH SIN TRUNCARSE DE
127200*    FORMA DISTINTA SEGUN EL CONTENIDO DEL PAYLOAD.
127300       5100-TERMINAR-CHECKSUM.
127400           DIVIDE WS-CHECKSUM BY 10000000000
127500                  GIVING WS-CHECKSUM-RESIDUO
127600                  REMAINDER WS-CHECKSUM.
127700
127800       5100-CALCULAR-CHECKSUM-EXIT. EXIT.
127900
128000*----------------------------------------------------------------*
128100*    5110  -  BUSCA EL PESO DEL CARACTER EN WS-TB-ALFABETO       *
128200*----------------------------------------------------------------*
128300       5110-BUSCAR-PESO.
128400
128500*    POR DEFECTO EL PESO ES 0 (CARACTER NO ALFANUMERICO, P.EJ.
128600*    BLANCO, '=', O SIGNO DE PUNTUACION DEL PAYLOAD) - SOLO SE
128700*    CAMBIA SI SE ENCUENTRA EN LA TABLA MAS ABAJO.
128800           MOVE 0 TO WS-PESO-CARACTER.
128900           MOVE 1 TO WS-SUB-ALF.
129000       5110-RECORRER-ALFABETO.
129100*    SE RECORRIERON LAS 36 POSICIONES SIN ENCONTRAR COINCIDENCIA
129200*    - SE QUEDA CON EL PESO 0 INICIAL.
129300           IF WS-SUB-ALF > 36
129400              GO TO 5110-BUSCAR-PESO-EXIT.
129500*    SI EL CARACTER COINCIDE CON LA POSICION ACTUAL DE LA TABLA,
129600*    SU PESO ES ESA MISMA POSICION (1 A 36).
129700           IF WS-UN-CARACTER = WS-ALFABETO-CARACTER (WS-SUB-ALF)
129800              MOVE WS-SUB-ALF TO WS-PESO-CARACTER
129900              GO TO 5110-BUSCAR-PESO-EXIT.
130000*    NO COINCIDIO - SE PRUEBA LA SIGUIENTE LETRA/DIGITO DE LA
130100*    TABLA DE ALFABETO.
130200           ADD 1 TO WS-SUB-ALF.
130300           GO TO 5110-RECORRER-ALFABETO.
130400
130500       5110-BUSCAR-PESO-EXIT. EXIT.
130600
130700*----------------------------------------------------------------*
130800*    5200  -  TIMESTAMP DE MOVIMIENTO (REGLA 13) - UTC-6 FIJO    *
130900*    FORMATO  AAAA-MM-DDTHH:MM:SS-06:00                          *
131000*----------------------------------------------------------------*
131100       5200-FORMATEAR-FECHA-HORA.
131200
131300*    EL BANCO OPERA EN HORA DE PANAMA (UTC-6) TODO EL ANO, SIN
131400*    HORARIO DE VERANO - POR ESO EL OFFSET ES LITERAL Y FIJO Y NO
131500*    SE CALCULA A PARTIR DE NINGUNA TABLA DE ZONAS.
131600           ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
131700           ACCEPT WS-HORA-HHMMSSCC  FROM TIME.
131800
131900*    ARMA EL TIMESTAMP ISO-8601 CON GUIONES Y DOS PUNTOS A PARTIR
132000*    DE LAS VISTAS REDEFINIDAS DE FECHA Y HORA DECLARADAS EN
132100*    WORKING-STORAGE.
132200           STRING WS-FECHA-AAAA  DELIMITED BY SIZE
132300                  '-'            DELIMITED BY SIZE
132400                  WS-FECHA-MM    DELIMITED BY SIZE
132500                  '-'            DELIMITED BY SIZE
132600                  WS-FECHA-DD    DELIMITED BY SIZE
132700                  'T'            DELIMITED BY SIZE
132800                  WS-HORA-HH     DELIMITED BY SIZE
132900                  ':'            DELIMITED BY SIZE
133000                  WS-HORA-MM     DELIMITED BY SIZE
133100                  ':'            DELIMITED BY SIZE
133200                  WS-HORA-SS     DELIMITED BY SIZE
133300                  '-06:00'       DELIMITED BY SIZE
133400             INTO WS-FECHA-HORA-MOV.
133500
133600*    LA BITACORA USA LA MISMA CADENA QUE LA RESPUESTA AL CANAL,
133700*    PARA QUE EL TIMESTAMP DE UN REGISTRO DE AUDITORIA SIEMPRE
133800*    CONCUERDE CON EL DE SU RESPUESTA.
133900           MOVE WS-FECHA-HORA-MOV TO WS-TIMESTAMP-AUDITORIA.
134000
134100       5200-FORMATEAR-FECHA-HORA-EXIT. EXIT.
134200
134300*----------------------------------------------------------------*
134400*    7000  -  MARCA LA SOLICITUD COMO RECHAZADA (COD 400)        *
134500*----------------------------------------------------------------*
134600       7000-RECHAZAR-SOLICITUD.
134700
134800*    PUNTO UNICO DONDE SE PRENDE EL SWITCH DE RECHAZO Y SE SUMA
134900*    AL CONTADOR DE RECHAZADOS - LO LLAMAN TODAS LAS REGLAS DE LA
135000*    2000 A LA 4100, PARA QUE EL CONTEO DEL REPORTE FINAL SEA
135100*    CONSISTENTE SIN IMPORTAR QUE REGLA RECHAZO LA SOLICITUD.
135200           SET WS-SOLICITUD-RECHAZADA TO TRUE.
135300           ADD 1 TO WS-CNT-RECHAZADOS.
135400
135500*    REGISTRA EL RECHAZO EN LA BITACORA CON EL MENSAJE DE ERROR
135600*    DE LA REGLA QUE LO PROVOCO (TIPO 'ERROR').
135700           MOVE WS-MSG-ERROR TO WS-AUD-PAYLOAD.
135800           MOVE 'ERROR' TO AUD-TIPO-MENSAJE OF REG-AUDLOGS.
135900           PERFORM 5000-GRABAR-AUDITORIA
136000                   THRU 5000-GRABAR-AUDITORIA-EXIT.
136100
136200       7000-RECHAZAR-SOLICITUD-EXIT. EXIT.
136300
136400*----------------------------------------------------------------*
136500*    8000  -  CIERRE DE ARCHIVOS DEL LOTE                        *
136600*----------------------------------------------------------------*
136700       8000-CERRAR-ARCHIVOS.
136800
136900*    SE CIERRAN LOS CINCO ARCHIVOS EN EL MISMO ORDEN EN QUE SE
137000*    ABRIERON EN 0100, PARA QUE EL CIERRE SEA SIMETRICO Y FACIL
137100*    DE REVISAR CONTRA EL PARRAFO DE APERTURA.
137200           CLOSE REQPER002.
137300           CLOSE CUMST.
137400           CLOSE CNTRLPRF.
137500           CLOSE RSPPER002.
137600           CLOSE AUDLOGS.
137700
137800       8000-CERRAR-ARCHIVOS-EXIT. EXIT.
137900
138000*----------------------------------------------------------------*
138100*    9000  -  REPORTE DE TOTALES DE CONTROL AL CIERRE DEL LOTE   *
138200*----------------------------------------------------------------*
138300*    2025-01-14 LFG PER-0151 SE AGREGA EL DESGLOSE DE TOTAL DE
138400*                    COSTO POR MONEDA (REGLA 10) AL REPORTE QUE
138500*                    ANTES SOLO MOSTRABA LOS TRES CONTADORES.
138600       9000-IMPRIMIR-TOTALES.
138700
138800*    IMPRIME LOS TRES CONTADORES GENERALES DEL LOTE - LEIDOS,
138900*    ACEPTADOS Y RECHAZADOS - PARA EL CONTROL DE OPERACIONES.
139000           DISPLAY ' '.
139100           DISPLAY '========================================'.
139200           DISPLAY '   PER002 - TOTALES DE CONTROL DEL LOTE'.
139300           DISPLAY '========================================'.
139400           MOVE WS-CNT-LEIDOS TO WS-EDIT-CONTADOR.
139500           DISPLAY 'RECORDS READ       : ' WS-EDIT-CONTADOR.
139600           MOVE WS-CNT-ACEPTADOS TO WS-EDIT-CONTADOR.
139700           DISPLAY 'RECORDS ACCEPTED   : ' WS-EDIT-CONTADOR.
139800           MOVE WS-CNT-RECHAZADOS TO WS-EDIT-CONTADOR.
139900           DISPLAY 'RECORDS REJECTED   : ' WS-EDIT-CONTADOR.
140000
140100*    RECORRE LA TABLA DE MONEDAS ACUMULADAS (REGLA 10) E IMPRIME
140200*    UNA LINEA DE TOTAL POR CADA MONEDA DISTINTA QUE HUBO EN ESTA
140300*    CORRIDA DEL LOTE.
140400           MOVE 1 TO WS-SUB-MON.
140500       9000-LISTAR-MONEDA.
140600*    SE RECORRIERON TODAS LAS MONEDAS ACUMULADAS - TERMINA EL
140700*    PARRAFO Y CON EL TODO EL REPORTE.
140800           IF WS-SUB-MON > WS-CANT-MONEDAS
140900              GO TO 9000-IMPRIMIR-TOTALES-EXIT.
141000           MOVE WS-MONEDA-TOTAL (WS-SUB-MON) TO WS-EDIT-TOTAL.
141100           DISPLAY 'TOTAL COST ' WS-MONEDA-COD (WS-SUB-MON)
141200                   '      : ' WS-EDIT-TOTAL.
141300*    SIGUIENTE MONEDA DE LA TABLA.
141400           ADD 1 TO WS-SUB-MON.
141500           GO TO 9000-LISTAR-MONEDA.
141600
141700       9000-IMPRIMIR-TOTALES-EXIT. EXIT.
141800
141900*----------------------------------------------------------------*
142000*    9100  -  ACUMULA EL COSTO ACEPTADO EN SU MONEDA (REGLA 10)  *
142100*    CONTROL BREAK POR MONEDA SOBRE LAS SOLICITUDES ACEPTADAS    *
142200*----------------------------------------------------------------*
142300       9100-ACUMULAR-MONEDA.
142400
142500*    BUSCA LA MONEDA DE LA RESPUESTA ACTUAL EN LA TABLA YA
142600*    ACUMULADA; SI NO EXISTE TODAVIA, SE CREA UNA ENTRADA NUEVA
142700*    AL FINAL DE LA TABLA.
142800           MOVE 1 TO WS-SUB-MON.
142900       9100-BUSCAR-MONEDA.
143000*    SE RECORRIO TODA LA TABLA SIN ENCONTRAR LA MONEDA - ES UNA
143100*    MONEDA NUEVA PARA ESTA CORRIDA, SE ABRE UNA ENTRADA CON EL
143200*    MONTO ACTUAL.
143300           IF WS-SUB-MON > WS-CANT-MONEDAS
143400              ADD 1 TO WS-CANT-MONEDAS
143500              MOVE WS-CANT-MONEDAS TO WS-SUB-MON
143600              MOVE PRF-FCY TO WS-MONEDA-COD (WS-SUB-MON)
143700              MOVE PRF-FA1 TO WS-MONEDA-TOTAL (WS-SUB-MON)
143800              GO TO 9100-ACUMULAR-MONEDA-EXIT.
143900*    LA MONEDA YA EXISTIA EN LA TABLA - SE SUMA AL TOTAL QUE YA
144000*    SE TRAIA ACUMULADO.
144100           IF WS-MONEDA-COD (WS-SUB-MON) = PRF-FCY
144200              ADD PRF-FA1 TO WS-MONEDA-TOTAL (WS-SUB-MON)
144300              GO TO 9100-ACUMULAR-MONEDA-EXIT.
144400*    NO ES ESTA MONEDA - SE PRUEBA LA SIGUIENTE ENTRADA DE LA
144500*    TABLA DE MONEDAS.
144600           ADD 1 TO WS-SUB-MON.
144700           GO TO 9100-BUSCAR-MONEDA.
144800
144900       9100-ACUMULAR-MONEDA-EXIT. EXIT.
145000
145100*****************************************************************
145200*    NOTAS DE MANTENIMIENTO POR PARRAFO                       *
145300*-----------------------------------------------------------------
145400*    0100-ABRIR-ARCHIVOS: AUDLOGS ABRE EN EXTEND; EL STATUS '05'*
145500*    SOLO SE VE LA PRIMERA VEZ QUE CORRE EN UN AMBIENTE NUEVO.  *
145600*    1100-PROCESAR-UNA-SOLICITUD: REGLA NUEVA SE INSERTA EN LA  *
145700*    SECUENCIA DE PERFORM DE ESTE PARRAFO, NO EN OTRO (REGLA 2).*
145800*    2000-VALIDAR-CABECERAS: WS-NOMBRE-CAMPO VA EN MINUSCULA    *
145900*    CAMEL CASE IGUAL AL BUS, NO TRADUCIR AL ESPANOL.           *
146000*    4000/4100: UNICAS LECTURAS INDEXADAS DEL PROGRAMA; SI UNA  *
146100*    TARDA, REVISAR INDICE DEL ARCHIVO ANTES DE TOCAR EL CODIGO.*
146200*    5000-GRABAR-AUDITORIA: EL REINTENTO ES SOBRE LA ESCRITURA  *
146300*    FISICA; SI FALLAN LOS 3 INTENTOS, EL EVENTO SE PIERDE PERO *
146400*    LA RESPUESTA AL CANAL SALE IGUAL (REGLA 12).               *
146500*    5100/5110: EL CHECKSUM ES SUMA PONDERADA DE CONTROL, NO    *
146600*    MECANISMO CRIPTOGRAFICO.                                   *
146700*    9000/9100: WS-TB-MONEDAS ADMITE 10 MONEDAS POR CORRIDA; SI *
146800*    SE LLENA, AMPLIAR EL OCCURS Y RECOMPILAR.                  *
146900*****************************************************************
147000*    DEPENDENCIAS CON OTROS PASOS DEL LOTE NOCTURNO:           *
147100*    DDREQPER  LO GENERA RECEPCION DEL BUS, CORRE ANTES.        *
147200*    DDCUMST   EXTRACCION DIARIA DE CLIENTES.                   *
147300*    DDCNTPRF  EXTRACCION DIARIA DE PERFILES Y COSTOS.          *
147400*    DDRSPPER  LO CONSUME ENTREGA DE RESPUESTAS, CORRE DESPUES. *
147500*    DDAUDLOG  BITACORA ACUMULATIVA - NO BORRAR NI REGENERAR.   *
147600*****************************************************************
147700*    SWITCHES DE TRABAJO:                                       *
147800*    WS-SWITCH-FIN SOLO LO TOCAN 0100 Y 1900.                    *
147900*    WS-SWITCH-RECHAZO ARRANCA ACEPTADA EN 1100; SOLO 7000 LO    *
148000*    CAMBIA A RECHAZADA.                                         *
148100*    WS-SWITCH-CLIENTE/WS-SWITCH-COSTO SOLO LOS TOCAN 4000/4100.*
148200*****************************************************************
148300*    TAMANO DE TABLAS: CANALES(2) PAISES(6) CATALOGO-PER(8)      *
148400*    HOMOLOGACION(3) ALFABETO(36) MONEDAS(10).                   *
148500*****************************************************************
148600*    FILE STATUS: '00' EXITO. '05' SOLO EN OPEN EXTEND DE        *
148700*    AUDLOGS CUANDO EL ARCHIVO NO EXISTE AUN. '10' FIN DE        *
148800*    ARCHIVO EN READ DE REQPER002, NO ES ERROR. '23' EN READ CON *
148900*    INVALID KEY DE CUMST/CNTRLPRF - CLAVE NO EXISTE, LO MANEJA  *
149000*    LA CLAUSULA INVALID KEY. CUALQUIER OTRO STATUS ES ERROR DE  *
149100*    E/S Y SE ESCALA A SOPORTE DE ARCHIVOS.                      *
149200*****************************************************************
