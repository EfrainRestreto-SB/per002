000100************************************************************PER002AU
000200*    PER002AU  -  LAYOUT REGISTRO DE AUDITORIA PER002      *PER002AU
000300*    ARCHIVO AUDLOGS (TABLA AUDIT_LOGS). AGREGADO, NUNCA   *PER002AU
000400*    SE REESCRIBE NI SE BORRA.                             *PER002AU
000500*    LARGO DE REGISTRO: 304 POSICIONES (302 SUMA DE CAMPOS *PER002AU
000600*    + 2 DE RELLENO; EL CONTRATO NO FIJA UN LARGO EXACTO)  *PER002AU
000700************************************************************PER002AU
000800*    MNT  FECHA        INIC  DESCRIPCION                   *PER002AU
000900*    001  05/01/2024   RMV   VERSION INICIAL - TCK PER-0118 *PER002AU
001000************************************************************PER002AU
001100 01  REG-AUDLOGS.                                           PER002AU
001200     05  AUD-ID-TRANSACCION      PIC X(20).                 PER002AU
001300     05  AUD-TIPO-MENSAJE        PIC X(09).                 PER002AU
001400         88  AUD-ES-ENTRADA              VALUE 'ENTRADA'.   PER002AU
001500         88  AUD-ES-TRAMA-OUT             VALUE 'TRAMA-OUT'.PER002AU
001600         88  AUD-ES-TRAMA-IN              VALUE 'TRAMA-IN'. PER002AU
001700         88  AUD-ES-SALIDA                VALUE 'SALIDA'.   PER002AU
001800         88  AUD-ES-ERROR                 VALUE 'ERROR'.    PER002AU
001900     05  AUD-LOG-CUN             PIC X(09).                 PER002AU
002000     05  AUD-LOG-CANAL           PIC X(03).                 PER002AU
002100     05  AUD-LOGIN-USER          PIC X(10).                 PER002AU
002200     05  AUD-TS                  PIC X(26).                 PER002AU
002300     05  AUD-PAYLOAD             PIC X(120).                PER002AU
002400     05  AUD-PAYLOAD-HASH        PIC 9(10).                 PER002AU
002500     05  AUD-ESTADO              PIC X(05).                 PER002AU
002600         88  AUD-ESTADO-OK                VALUE 'OK'.        PER002AU
002700         88  AUD-ESTADO-ERROR             VALUE 'ERROR'.     PER002AU
002800     05  AUD-DETALLE-ERROR       PIC X(60).                 PER002AU
002900     05  AUD-ORIGEN              PIC X(08).                 PER002AU
003000     05  AUD-SERVICIO            PIC X(08).                 PER002AU
003100     05  AUD-CREATED-BY          PIC X(14).                 PER002AU
003200     05  FILLER                  PIC X(02).                 PER002AU
